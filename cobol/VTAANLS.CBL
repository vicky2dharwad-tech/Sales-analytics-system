000100******************************************************************
000200* FECHA       : 12/03/1987                                       *
000300* PROGRAMADOR : ERICK RAMIREZ DIVAS                               *
000400* APLICACION  : VENTAS                                            *
000500* PROGRAMA    : VTAANLS, ANALITICA DE VENTAS POR LOTES            *
000600* TIPO        : BATCH                                             *
000700* DESCRIPCION : ESTE PROGRAMA LEE LA TRANSACCION DIARIA DE VENTAS *
000800*             : DESDE UN ARCHIVO PLANO CON CAMPOS SEPARADOS POR   *
000900*             : "|", LA VALIDA Y FILTRA SEGUN PARAMETROS DE       *
001000*             : CORRIDA, CALCULA LAS ESTADISTICAS DE VENTAS       *
001100*             : (INGRESO TOTAL, VENTAS POR REGION, PRODUCTOS MAS  *
001200*             : VENDIDOS, ANALISIS DE CLIENTE, TENDENCIA DIARIA,  *
001300*             : DIA PICO Y PRODUCTOS DE BAJO DESEMPENO), CRUZA    *
001400*             : CADA TRANSACCION CONTRA EL MAESTRO DE PRODUCTOS Y *
001500*             : PRODUCE EL ARCHIVO ENRIQUECIDO Y EL REPORTE FINAL.*
001600* ARCHIVOS    : VTATRAN=E,VTAMPRD=E,VTAPARM=E,VTAENRI=S,VTARPT=S  *
001700* PROGRAMA(S) : RUTINA DEBD1R00, FILE STATUS EXTENDED             *
001800* NOMBRE      : ANALITICA DE VENTAS                               *
001900******************************************************************
002000 IDENTIFICATION DIVISION.
002100 PROGRAM-ID. VTAANLS.
002200 AUTHOR. ERICK RAMIREZ DIVAS.
002300 INSTALLATION. DEPARTAMENTO DE SISTEMAS - AREA VENTAS.
002400 DATE-WRITTEN. 12/03/1987.
002500 DATE-COMPILED.
002600 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO DE VENTAS.
002700
002800******************************************************************
002900*                 H I S T O R I A L   D E   C A M B I O S        *
003000******************************************************************
003100* FECHA       PROGRAMADOR   TICKET    DESCRIPCION                *
003200* ----------  ------------  --------  ---------------------------*
003300* 12/03/1987  E.RAMIREZ     VTA-0001  VERSION ORIGINAL. LECTURA  *
003400*                                     DE VENTAS Y CALCULO DE     *
003500*                                     INGRESO TOTAL UNICAMENTE.  *
003600* 09/09/1988  E.RAMIREZ     VTA-0009  SE AGREGA VENTAS POR       *
003700*                                     REGION Y PORCENTAJE DE     *
003800*                                     PARTICIPACION.             *
003900* 22/05/1990  M.DIVAS       VTA-0017  SE AGREGA EL TOP 5 DE      *
004000*                                     PRODUCTOS MAS VENDIDOS.    *
004100* 04/11/1991  M.DIVAS       VTA-0034  SE AGREGA ANALISIS POR     *
004200*                                     CLIENTE (GASTO, ORDENES,   *
004300*                                     PROMEDIO DE ORDEN).        *
004400* 15/02/1993  E.RAMIREZ     VTA-0048  SE AGREGA TENDENCIA DIARIA *
004500*                                     Y DETECCION DEL DIA PICO.  *
004600* 20/06/1995  E.RAMIREZ     VTA-0058  SE AGREGA EL CRUCE CONTRA  *
004700*                                     EL MAESTRO DE PRODUCTOS    *
004800*                                     (VTAMPRD) Y EL ARCHIVO DE  *
004900*                                     SALIDA ENRIQUECIDO.        *
005000* 03/03/1997  R.DIVAS       VTA-0065  SE AGREGAN LOS PRODUCTOS   *
005100*                                     DE BAJO DESEMPENO (MENOS   *
005200*                                     DE 10 UNIDADES VENDIDAS).  *
005300* 18/09/1998  R.DIVAS       VTA-0071  REVISION DE SIGLO: TODAS   *
005400*                                     LAS FECHAS DE TRANSACCION  *
005500*                                     Y CONTROL PASAN A AAAA A   *
005600*                                     4 DIGITOS. SIN IMPACTO EN  *
005700*                                     ARCHIVOS DE ESTE PROGRAMA. *
005800* 14/01/1999  E.RAMIREZ     VTA-0074  PRUEBA DE REGRESION Y2K    *
005900*                                     SOBRE TENDENCIA DIARIA Y   *
006000*                                     DETECCION DE DIA PICO.     *
006100*                                     SIN HALLAZGOS.             *
006200* 07/02/2004  M.DIVAS       VTA-0089  SE AMPLIA EL MONTO A 12    *
006300*                                     ENTEROS PARA EVITAR        *
006400*                                     DESBORDES EN VENTAS ALTAS  *
006500*                                     Y SE AGREGA EL PARAMETRO   *
006600*                                     DE MONTO MINIMO/MAXIMO.    *
006700* 30/08/2011  R.DIVAS       VTA-0103  SE AGREGA VALIDACION DE    *
006800*                                     COMPARACION DE REGION SIN  *
006900*                                     DISTINGUIR MAYUSCULAS.     *
007000* 07/04/2023  E.D.RAMIREZ   VTA-0118  CORRECCION: LOS REGISTROS  *
007100*                                     CON REGION EN BLANCO SE    *
007200*                                     EXCLUYEN DE LA VENTA POR   *
007300*                                     REGION EN VEZ DE SUMARSE   *
007400*                                     A UNA REGION "EN BLANCO".  *
007500* 22/11/2023  E.D.RAMIREZ   VTA-0121  CORRECCION: CLAVE DE      *
007600*                                     PRODUCTO "P00000" SE      *
007700*                                     TRATABA COMO CRUCE VALIDO *
007800*                                     CONTRA EL MAESTRO. AHORA  *
007900*                                     SE MARCA SIN CRUCE. SE    *
008000*                                     AGREGA TAMBIEN EL CONTEO  *
008100*                                     DE REGIONES DISTINTAS EN  *
008200*                                     EL PRE-ANALISIS DE LA     *
008300*                                     INGESTA.                  *
008400******************************************************************
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SPECIAL-NAMES.
008800     C01 IS TOP-OF-FORM
008900     CLASS CLASE-DIGITO   IS '0' THRU '9'
009000     CLASS CLASE-ALFABETO IS 'A' THRU 'Z'
009100     UPSI-0 ON STATUS IS WKS-MODO-DETALLE-ON
009200            OFF STATUS IS WKS-MODO-DETALLE-OFF.
009300 INPUT-OUTPUT SECTION.
009400 FILE-CONTROL.
009500******************************************************************
009600*              A R C H I V O S   D E   E N T R A D A
009700******************************************************************
009800     SELECT VTATRAN  ASSIGN   TO VTATRAN
009900            ORGANIZATION      IS LINE SEQUENTIAL
010000            FILE STATUS       IS FS-VTATRAN
010100                                 FSE-VTATRAN.
010200     SELECT VTAMPRD  ASSIGN   TO VTAMPRD
010300            ORGANIZATION      IS LINE SEQUENTIAL
010400            FILE STATUS       IS FS-VTAMPRD
010500                                 FSE-VTAMPRD.
010600     SELECT VTAPARM  ASSIGN   TO VTAPARM
010700            ORGANIZATION      IS LINE SEQUENTIAL
010800            FILE STATUS       IS FS-VTAPARM
010900                                 FSE-VTAPARM.
011000******************************************************************
011100*              A R C H I V O S   D E   S A L I D A
011200******************************************************************
011300     SELECT VTAENRI  ASSIGN   TO VTAENRI
011400            ORGANIZATION      IS LINE SEQUENTIAL
011500            FILE STATUS       IS FS-VTAENRI
011600                                 FSE-VTAENRI.
011700     SELECT VTARPT   ASSIGN   TO VTARPT
011800            ORGANIZATION      IS LINE SEQUENTIAL
011900            FILE STATUS       IS FS-VTARPT
012000                                 FSE-VTARPT.
012100 DATA DIVISION.
012200 FILE SECTION.
012300******************************************************************
012400*                DEFINICIONES DE ARCHIVOS A UTILIZAR             *
012500******************************************************************
012600*1 -->TRANSACCION DE VENTA, LINEA CRUDA PIPE-DELIMITADA
012700 FD  VTATRAN
012800     LABEL RECORD IS STANDARD
012900     RECORD CONTAINS 200 CHARACTERS
013000     DATA RECORD IS REG-VTATRAN-LINEA.
013100 01  REG-VTATRAN-LINEA             PIC X(200).
013200
013300*2 -->MAESTRO DE PRODUCTOS, LINEA CRUDA PIPE-DELIMITADA
013400 FD  VTAMPRD
013500     LABEL RECORD IS STANDARD
013600     RECORD CONTAINS 120 CHARACTERS
013700     DATA RECORD IS REG-VTAMPRD-LINEA.
013800 01  REG-VTAMPRD-LINEA             PIC X(120).
013900
014000*3 -->PARAMETROS DE CORRIDA (FILTROS OPCIONALES)
014100 FD  VTAPARM
014200     LABEL RECORD IS STANDARD
014300     RECORD CONTAINS 80 CHARACTERS
014400     DATA RECORD IS REG-VTAPARM-LINEA.
014500 01  REG-VTAPARM-LINEA             PIC X(80).
014600
014700*4 -->TRANSACCION ENRIQUECIDA DE SALIDA, PIPE-DELIMITADA
014800 FD  VTAENRI
014900     LABEL RECORD IS STANDARD
015000     RECORD CONTAINS 200 CHARACTERS
015100     DATA RECORD IS REG-VTAENRI-LINEA.
015200 01  REG-VTAENRI-LINEA             PIC X(200).
015300
015400*5 -->REPORTE DE ANALITICA DE VENTAS, IMPRESION A 80 COLUMNAS
015500 FD  VTARPT
015600     LABEL RECORD IS OMITTED
015700     RECORD CONTAINS 80 CHARACTERS
015800     LINAGE IS 60 WITH FOOTING AT 55
015900     DATA RECORD IS REG-VTARPT.
016000 01  REG-VTARPT                    PIC X(80).
016100
016200 WORKING-STORAGE SECTION.
016300******************************************************************
016400*               C A M P O S    D E    T R A B A J O              *
016500******************************************************************
016600 01  WKS-CAMPOS-DE-TRABAJO.
016700     02  WKS-PROGRAMA               PIC X(08)  VALUE 'VTAANLS'.
016800     02  WKS-MODO-DETALLE           PIC X(01)  VALUE 'N'.
016900         88  WKS-MODO-DETALLE-ON               VALUE 'S'.
017000         88  WKS-MODO-DETALLE-OFF               VALUE 'N'.
017100*   BANDERAS DE FIN DE ARCHIVO
017200     02  WKS-FIN-ARCHIVOS           PIC 9(01)  VALUE ZERO.
017300         88  WKS-FIN-VTATRAN                    VALUE 1.
017400         88  WKS-FIN-VTAMPRD                    VALUE 2.
017500*   BANDERA GENERAL DE ERROR DE ETAPA (NO ABORTA LA CORRIDA)
017600     02  WKS-ETAPA-CON-ERROR        PIC X(01)  VALUE 'N'.
017700         88  WKS-HUBO-ERROR-ETAPA                VALUE 'S'.
017800
017900******************************************************************
018000*               A R E A   D E   L A   L I N E A   L E I D A      *
018100******************************************************************
018200 77  WKS-LINEA-TRABAJO              PIC X(200) VALUE SPACES.
018300 01  WKS-CAMPOS-PARTIDOS.
018400     02  WKS-CANTIDAD-CAMPOS        PIC 9(02)  COMP VALUE ZERO.
018500     02  WKS-CAMPO-TABLA OCCURS 8 TIMES
018600                                    INDEXED BY WKS-IX-CAMPO
018700                                    PIC X(30)  VALUE SPACES.
018800 77  WKS-CAMPO-LIMPIO               PIC X(30)  VALUE SPACES.
018900 77  WKS-REGISTRO-VALIDO            PIC X(01)  VALUE 'S'.
019000     88  WKS-ES-VALIDO                          VALUE 'S'.
019100     88  WKS-NO-ES-VALIDO                       VALUE 'N'.
019200
019300******************************************************************
019400*      TRANSACCION DE TRABAJO (RESULTADO DE PARTIR LA LINEA)     *
019500******************************************************************
019600     COPY VTATRAN.
019700
019800******************************************************************
019900*         T A B L A   D E   T R A N S A C C I O N E S            *
020000*         VALIDAS Y FILTRADAS (SALIDA DE LA ETAPA TU-2)          *
020100******************************************************************
020200 01  WKS-TABLA-VALIDAS.
020300     02  WKS-VALIDA-ENTRADA OCCURS 1 TO 20000 TIMES
020400                            DEPENDING ON WKS-VALIDAS-CONTADOR
020500                            INDEXED BY WKS-IX-VALIDA.
020600         03  VAL-TRANSACCION           PIC X(06).
020700         03  VAL-FECHA                  PIC X(10).
020800         03  VAL-PRODUCTO-ID            PIC X(06).
020900         03  VAL-PRODUCTO-NOMBRE        PIC X(20).
021000         03  VAL-CANTIDAD               PIC S9(05).
021100         03  VAL-PRECIO-UNIT            PIC S9(07)V99.
021200         03  VAL-CLIENTE-ID             PIC X(06).
021300         03  VAL-REGION                 PIC X(10).
021400         03  VAL-MONTO                  PIC S9(12)V99.
021500 77  WKS-VALIDAS-CONTADOR           PIC 9(05)  COMP VALUE ZERO.
021600
021700******************************************************************
021800*             C O N T A D O R E S   D E   L A   C O R R I D A    *
021900******************************************************************
022000 01  WKS-CONTADORES.
022100     02  WKS-LEIDOS                 PIC 9(07)  COMP VALUE ZERO.
022200     02  WKS-PARSEADOS              PIC 9(07)  COMP VALUE ZERO.
022300     02  WKS-MAL-FORMADOS           PIC 9(07)  COMP VALUE ZERO.
022400     02  WKS-INVALIDOS              PIC 9(07)  COMP VALUE ZERO.
022500     02  WKS-FILTRADOS-REGION       PIC 9(07)  COMP VALUE ZERO.
022600     02  WKS-FILTRADOS-MONTO        PIC 9(07)  COMP VALUE ZERO.
022700     02  WKS-ENRIQUECIDOS           PIC 9(07)  COMP VALUE ZERO.
022800     02  WKS-SIN-CRUCE              PIC 9(07)  COMP VALUE ZERO.
022900     02  WKS-PORCENTAJE-CRUCE       PIC 999V9  VALUE ZEROS.
023000
023100******************************************************************
023200*      PRE-ANALISIS DE MONTOS (SE MUESTRA ANTES DE VALIDAR)      *
023300******************************************************************
023400 01  WKS-PRE-ANALISIS.
023500     02  WKS-MONTO-MINIMO-VISTO     PIC S9(12)V99 VALUE ZEROS.
023600     02  WKS-MONTO-MAXIMO-VISTO     PIC S9(12)V99 VALUE ZEROS.
023700     02  WKS-MONTO-SUMA-VISTA       PIC S9(14)V99 VALUE ZEROS.
023800     02  WKS-MONTO-PROMEDIO-VISTO   PIC S9(12)V99 VALUE ZEROS.
023900     02  WKS-PRIMER-REGISTRO-VISTO  PIC X(01)     VALUE 'N'.
024000         88  WKS-YA-VIO-REGISTRO                  VALUE 'S'.
024100
024200******************************************************************
024300*      REGISTRO DE PARAMETROS DE CORRIDA (TU-2, FILTROS)         *
024400******************************************************************
024500     COPY VTAPARM.
024600
024700******************************************************************
024800*              T A B L A   V E N T A S   P O R   R E G I O N     *
024900******************************************************************
025000 01  WKS-TABLA-REGION.
025100     02  WKS-REGION-ENTRADA OCCURS 10 TIMES
025200                            INDEXED BY WKS-IX-REGION.
025300         03  REG-NOMBRE                 PIC X(10) VALUE SPACES.
025400         03  REG-TOTAL-VENTAS           PIC S9(12)V99 VALUE ZEROS.
025500         03  REG-CANTIDAD-TXN           PIC 9(05) COMP VALUE ZERO.
025600         03  REG-PORCENTAJE             PIC 999V99 VALUE ZEROS.
025700 77  WKS-REGION-CONTADOR             PIC 9(02) COMP VALUE ZERO.
025750
025800******************************************************************
025900*   T A B L A   D E   R E G I O N E S   V I S T A S  (TU-2)  *    VTA-0121
026000*   SET DE REGIONES DISTINTAS VISTAS EN LA INGESTA, ANTES DE *    VTA-0121
026100*   VALIDAR NI FILTRAR, PARA EL PRE-ANALISIS DE 200-VALIDA-  *    VTA-0121
026200*   CION-Y-FILTROS.                                          *    VTA-0121
026300******************************************************************
026400 01  WKS-TABLA-REGION-VISTA.
026500    02  WKS-REGION-VISTA-ENTRADA OCCURS 10 TIMES
026600                           INDEXED BY WKS-IX-REGION-VISTA.
026700        03  REGV-NOMBRE                PIC X(10) VALUE SPACES.
026800 77  WKS-REGION-VISTA-CONTADOR      PIC 9(02) COMP VALUE ZERO.
026900
027000******************************************************************
027100*          T A B L A   D E   P R O D U C T O S   V E N D I D O S *
027200******************************************************************
027300 01  WKS-TABLA-PRODUCTO.
027400     02  WKS-PRODUCTO-ENTRADA OCCURS 500 TIMES
027500                              INDEXED BY WKS-IX-PRODUCTO.
027600         03  PRD-NOMBRE                 PIC X(20) VALUE SPACES.
027700         03  PRD-CANTIDAD-TOTAL         PIC S9(07) COMP VALUE
027800     ZERO.
027900         03  PRD-INGRESO-TOTAL          PIC S9(12)V99 VALUE ZEROS.
028000 77  WKS-PRODUCTO-CONTADOR           PIC 9(04) COMP VALUE ZERO.
028100
028200******************************************************************
028300*                 T A B L A   T O P   5   P R O D U C T O S      *
028400******************************************************************
028500 01  WKS-TABLA-TOP5.
028600     02  WKS-TOP5-ENTRADA OCCURS 5 TIMES
028700                          INDEXED BY WKS-IX-TOP5.
028800         03  TOP5-NOMBRE                PIC X(20) VALUE SPACES.
028900         03  TOP5-CANTIDAD              PIC S9(07) COMP VALUE
029000     ZERO.
029100         03  TOP5-INGRESO               PIC S9(12)V99 VALUE ZEROS.
029200 77  WKS-TOP5-CONTADOR                PIC 9(01) COMP VALUE ZERO.
029300
029400******************************************************************
029500*               T A B L A   D E   A N A L I S I S               *
029600*               P O R   C L I E N T E                            *
029700******************************************************************
029800 01  WKS-TABLA-CLIENTE.
029900     02  WKS-CLIENTE-ENTRADA OCCURS 1000 TIMES
030000                             INDEXED BY WKS-IX-CLIENTE.
030100         03  CLI-ID                     PIC X(06) VALUE SPACES.
030200         03  CLI-TOTAL-GASTADO          PIC S9(12)V99 VALUE ZEROS.
030300         03  CLI-CANTIDAD-COMPRAS       PIC 9(05) COMP VALUE ZERO.
030400         03  CLI-PROMEDIO-ORDEN         PIC S9(12)V99 VALUE ZEROS.
030500         03  CLI-PRODUCTOS-CONTADOR     PIC 9(02) COMP VALUE ZERO.
030600         03  CLI-PRODUCTO-COMPRADO OCCURS 20 TIMES
030700                                   PIC X(20) VALUE SPACES.
030800 77  WKS-CLIENTE-CONTADOR             PIC 9(04) COMP VALUE ZERO.
030900
031000******************************************************************
031100*                T A B L A   D E   T E N D E N C I A             *
031200*                D I A R I A                                     *
031300******************************************************************
031400 01  WKS-TABLA-DIARIA.
031500     02  WKS-DIARIA-ENTRADA OCCURS 400 TIMES
031600                            INDEXED BY WKS-IX-DIARIA.
031700         03  DIA-FECHA                  PIC X(10) VALUE SPACES.
031800         03  DIA-INGRESO                PIC S9(12)V99 VALUE ZEROS.
031900         03  DIA-CANTIDAD-TXN           PIC 9(05) COMP VALUE ZERO.
032000         03  DIA-CLIENTES-CONTADOR      PIC 9(03) COMP VALUE ZERO.
032100         03  DIA-CLIENTE-VISTO OCCURS 200 TIMES
032200                               PIC X(06) VALUE SPACES.
032300 77  WKS-DIARIA-CONTADOR              PIC 9(03) COMP VALUE ZERO.
032400
032500******************************************************************
032600*          D I A   P I C O   D E   V E N T A S                  *
032700******************************************************************
032800 01  WKS-DIA-PICO.
032900     02  PICO-FECHA                    PIC X(10) VALUE 'No data'.
033000     02  PICO-INGRESO                  PIC S9(12)V99 VALUE ZEROS.
033100     02  PICO-CANTIDAD-TXN             PIC 9(05) COMP VALUE ZERO.
033200
033300******************************************************************
033400*          T A B L A   D E   B A J O   D E S E M P E N O         *
033500******************************************************************
033600 77  WKS-UMBRAL-BAJO-DESEMPENO        PIC 9(05) COMP VALUE 10.
033700 77  WKS-BAJOS-CONTADOR               PIC 9(04) COMP VALUE ZERO.
033800
033900******************************************************************
034000*      T O T A L   G E N E R A L   D E   I N G R E S O S         *
034100******************************************************************
034200 77  WKS-INGRESO-TOTAL                PIC S9(14)V99 VALUE ZEROS.
034300
034400******************************************************************
034500*      M A E S T R O   D E   P R O D U C T O S   E N   M E M.    *
034600******************************************************************
034700     COPY VTAMPRD.
034800 01  WKS-TABLA-MAESTRO-PRODUCTO.
034900     02  WKS-MAESTRO-ENTRADA OCCURS 1 TO 3000 TIMES
035000                             DEPENDING ON WKS-MAESTRO-CONTADOR
035100                             ASCENDING KEY IS WKS-MAESTRO-CLAVE
035200                             INDEXED BY WKS-IX-MAESTRO.
035300         03  WKS-MAESTRO-CLAVE          PIC 9(05).
035400         03  WKS-MAESTRO-CATEGORIA      PIC X(20).
035500         03  WKS-MAESTRO-MARCA          PIC X(20).
035600         03  WKS-MAESTRO-CALIFICACION   PIC 9(01)V99.
035700 77  WKS-MAESTRO-CONTADOR              PIC 9(04) COMP VALUE ZERO.
035800 77  WKS-CLAVE-BUSCADA                 PIC 9(05) VALUE ZEROS.
035900 77  WKS-CLAVE-BUSCADA-OK              PIC X(01) VALUE 'N'.
036000     88  WKS-CLAVE-EXTRAIDA-OK              VALUE 'S'.
036100     88  WKS-CLAVE-EXTRAIDA-MAL             VALUE 'N'.
036200 77  WKS-CLAVE-PRODUCTO-TRABAJO        PIC X(06) VALUE SPACES.
036300 01  WKS-CLAVE-PRODUCTO-DESGL REDEFINES
036400     WKS-CLAVE-PRODUCTO-TRABAJO.
036500     02  WKS-CLAVE-PRODUCTO-PREF       PIC X(01).
036600     02  WKS-CLAVE-PRODUCTO-NUM        PIC X(05).
036700     02  WKS-CLAVE-PRODUCTO-NUM-9 REDEFINES
036800         WKS-CLAVE-PRODUCTO-NUM        PIC 9(05).
036900 01  WKS-LINEA-MAESTRO.
037000     02  WKS-CANTIDAD-CAMPOS-MPR    PIC 9(02)  COMP VALUE ZERO.
037100     02  WKS-CAMPO-TABLA-MPR OCCURS 6 TIMES
037200                                PIC X(30) VALUE SPACES.
037300
037400******************************************************************
037500*        R E G I S T R O   D E   S A L I D A   E N R I Q U E C I *
037600******************************************************************
037700     COPY VTAENRI.
037800 77  WKS-LINEA-ENRIQUECIDA             PIC X(200) VALUE SPACES.
037900
038000******************************************************************
038100*     V A R I A B L E S   D E   R U T I N A   D E   E R R O R    *
038200*     (PARA CONTROL DE FILE STATUS EXTENDIDO, RUTINA DEBD1R00)   *
038300******************************************************************
038400 77  ACCION                            PIC X(10)  VALUE SPACES.
038500 77  ARCHIVO                           PIC X(08)  VALUE SPACES.
038600 77  LLAVE                             PIC X(32)  VALUE SPACES.
038700
038800 77  FS-VTATRAN                        PIC 9(02)  VALUE ZEROS.
038900 77  FS-VTAMPRD                        PIC 9(02)  VALUE ZEROS.
039000 77  FS-VTAPARM                        PIC 9(02)  VALUE ZEROS.
039100 77  FS-VTAENRI                        PIC 9(02)  VALUE ZEROS.
039200 77  FS-VTARPT                         PIC 9(02)  VALUE ZEROS.
039300
039400*                VARIABLES DE FILE STATUS EXTENDED               *
039500 01  FSE-VTATRAN.
039600     02  FSE-RETURN                    PIC S9(04) COMP-5 VALUE
039700     ZEROS.
039800     02  FSE-FUNCTION                  PIC S9(04) COMP-5 VALUE
039900     ZEROS.
040000     02  FSE-FEEDBACK                  PIC S9(04) COMP-5 VALUE
040100     ZEROS.
040200 01  FSE-VTAMPRD.
040300     02  FSE-RETURN                    PIC S9(04) COMP-5 VALUE
040400     ZEROS.
040500     02  FSE-FUNCTION                  PIC S9(04) COMP-5 VALUE
040600     ZEROS.
040700     02  FSE-FEEDBACK                  PIC S9(04) COMP-5 VALUE
040800     ZEROS.
040900 01  FSE-VTAPARM.
041000     02  FSE-RETURN                    PIC S9(04) COMP-5 VALUE
041100     ZEROS.
041200     02  FSE-FUNCTION                  PIC S9(04) COMP-5 VALUE
041300     ZEROS.
041400     02  FSE-FEEDBACK                  PIC S9(04) COMP-5 VALUE
041500     ZEROS.
041600 01  FSE-VTAENRI.
041700     02  FSE-RETURN                    PIC S9(04) COMP-5 VALUE
041800     ZEROS.
041900     02  FSE-FUNCTION                  PIC S9(04) COMP-5 VALUE
042000     ZEROS.
042100     02  FSE-FEEDBACK                  PIC S9(04) COMP-5 VALUE
042200     ZEROS.
042300 01  FSE-VTARPT.
042400     02  FSE-RETURN                    PIC S9(04) COMP-5 VALUE
042500     ZEROS.
042600     02  FSE-FUNCTION                  PIC S9(04) COMP-5 VALUE
042700     ZEROS.
042800     02  FSE-FEEDBACK                  PIC S9(04) COMP-5 VALUE
042900     ZEROS.
043000
043100******************************************************************
043200*       I N D I C E S   Y   A U X I L I A R E S   D E   S O R T  *
043300******************************************************************
043400 77  WKS-SUBINDICE-1                   PIC 9(05) COMP VALUE ZERO.
043500 77  WKS-SUBINDICE-2                   PIC 9(05) COMP VALUE ZERO.
043600 77  WKS-SUBINDICE-3                   PIC 9(05) COMP VALUE ZERO.
043700 77  WKS-INTERCAMBIO-SW                PIC X(01) VALUE 'N'.
043800     88  WKS-HUBO-INTERCAMBIO                     VALUE 'S'.
043900 01  WKS-TEMP-REGION-ENTRADA.
044000     02  WKS-TEMP-REGION-NOMBRE        PIC X(10)     VALUE SPACES.
044100     02  WKS-TEMP-REGION-TOTAL         PIC S9(12)V99 VALUE ZEROS.
044200     02  WKS-TEMP-REGION-TXN           PIC 9(05) COMP VALUE ZERO.
044300     02  WKS-TEMP-REGION-PCT           PIC 999V99    VALUE ZEROS.
044400
044500 01  WKS-TEMP-PRODUCTO-ENTRADA.
044600     02  WKS-TEMP-PRODUCTO-NOMBRE      PIC X(20)      VALUE
044700     SPACES.
044800     02  WKS-TEMP-PRODUCTO-CANTIDAD    PIC S9(07) COMP VALUE ZERO.
044900     02  WKS-TEMP-PRODUCTO-INGRESO     PIC S9(12)V99  VALUE ZEROS.
045000
045100 01  WKS-TEMP-CLIENTE-ENTRADA.
045200     02  WKS-TEMP-CLIENTE-ID           PIC X(06)      VALUE
045300     SPACES.
045400     02  WKS-TEMP-CLIENTE-TOTAL        PIC S9(12)V99  VALUE ZEROS.
045500     02  WKS-TEMP-CLIENTE-COMPRAS      PIC 9(05) COMP VALUE ZERO.
045600     02  WKS-TEMP-CLIENTE-PROMEDIO     PIC S9(12)V99  VALUE ZEROS.
045700     02  WKS-TEMP-CLIENTE-PROD-CONT    PIC 9(02) COMP VALUE ZERO.
045800     02  WKS-TEMP-CLIENTE-PROD-COMPRADO OCCURS 20 TIMES
045900                                        PIC X(20)      VALUE
046000     SPACES.
046100
046200 01  WKS-TEMP-DIARIA-ENTRADA.
046300     02  WKS-TEMP-DIARIA-FECHA         PIC X(10)      VALUE
046400     SPACES.
046500     02  WKS-TEMP-DIARIA-INGRESO       PIC S9(12)V99  VALUE ZEROS.
046600     02  WKS-TEMP-DIARIA-TXN           PIC 9(05) COMP VALUE ZERO.
046700     02  WKS-TEMP-DIARIA-CLIENTES-CONT PIC 9(03) COMP VALUE ZERO.
046800     02  WKS-TEMP-DIARIA-CLIENTE-VISTO OCCURS 200 TIMES
046900                                        PIC X(06)      VALUE
047000     SPACES.
047100
047200 77  WKS-TEMP-PRODUCTO-UNITARIO        PIC X(20) VALUE SPACES.
047300 77  WKS-SUBINDICE-4                   PIC 9(05) COMP VALUE ZERO.
047400 77  WKS-CALIF-EDITADA                 PIC 9V99  VALUE ZEROS.
047500
047600******************************************************************
047700*      M A Q U E T A C I O N   D E L   R E P O R T E   (80 COLS) *
047800******************************************************************
047900 77  WKS-SEPARADOR                    PIC X(80) VALUE ALL '='.
048000 77  WKS-LINEA-BLANCO                 PIC X(80) VALUE SPACES.
048100
048200 01  WKS-LIN-TITULO.
048300     02  FILLER                       PIC X(28) VALUE SPACES.
048400     02  FILLER                       PIC X(23) VALUE
048500         'SALES ANALYTICS REPORT'.
048600     02  FILLER                       PIC X(29) VALUE SPACES.
048700
048800 01  WKS-LIN-RESUMEN.
048900     02  FILLER                       PIC X(01) VALUE SPACES.
049000     02  RES-ETIQUETA                 PIC X(30) VALUE SPACES.
049100     02  RES-VALOR                    PIC Z(10)9.99.
049200     02  FILLER                       PIC X(35) VALUE SPACES.
049300
049400 01  WKS-LIN-REGION-ENC.
049500     02  FILLER                       PIC X(01) VALUE SPACES.
049600     02  FILLER                       PIC X(10) VALUE 'Region'.
049700     02  FILLER                       PIC X(03) VALUE SPACES.
049800     02  FILLER    PIC X(14) VALUE 'Total Sales'.
049900     02  FILLER                       PIC X(03) VALUE SPACES.
050000     02  FILLER                       PIC X(06) VALUE 'Txn #'.
050100     02  FILLER                       PIC X(03) VALUE SPACES.
050200     02  FILLER                       PIC X(07) VALUE 'Pct'.
050300     02  FILLER                       PIC X(29) VALUE SPACES.
050400
050500 01  WKS-LIN-REGION-DET.
050600     02  FILLER                       PIC X(01) VALUE SPACES.
050700     02  RGD-NOMBRE                   PIC X(10).
050800     02  FILLER                       PIC X(03) VALUE SPACES.
050900     02  RGD-TOTAL                    PIC Z(10)9.99.
051000     02  FILLER                       PIC X(03) VALUE SPACES.
051100     02  RGD-CANTIDAD                 PIC ZZZZZ9.
051200     02  FILLER                       PIC X(03) VALUE SPACES.
051300     02  RGD-PORCENTAJE               PIC ZZ9.99.
051400     02  FILLER                       PIC X(27) VALUE SPACES.
051500
051600 01  WKS-LIN-TOP-ENC.
051700     02  FILLER                       PIC X(01) VALUE SPACES.
051800     02  FILLER                       PIC X(05) VALUE 'Rank'.
051900     02  FILLER                       PIC X(02) VALUE SPACES.
052000     02  FILLER    PIC X(20) VALUE 'Product Name'.
052100     02  FILLER                       PIC X(02) VALUE SPACES.
052200     02  FILLER                       PIC X(07) VALUE 'Qty'.
052300     02  FILLER                       PIC X(02) VALUE SPACES.
052400     02  FILLER                       PIC X(14) VALUE 'Revenue'.
052500     02  FILLER                       PIC X(27) VALUE SPACES.
052600
052700 01  WKS-LIN-TOP-DET.
052800     02  FILLER                       PIC X(01) VALUE SPACES.
052900     02  TPD-RANGO                    PIC Z9.
053000     02  FILLER                       PIC X(04) VALUE SPACES.
053100     02  TPD-NOMBRE                   PIC X(20).
053200     02  FILLER                       PIC X(02) VALUE SPACES.
053300     02  TPD-CANTIDAD                 PIC ZZZZZZ9.
053400     02  FILLER                       PIC X(02) VALUE SPACES.
053500     02  TPD-INGRESO                  PIC Z(10)9.99.
053600     02  FILLER                       PIC X(23) VALUE SPACES.
053700
053800 01  WKS-LIN-CLIENTE-ENC.
053900     02  FILLER                       PIC X(01) VALUE SPACES.
054000     02  FILLER                       PIC X(06) VALUE 'CustID'.
054100     02  FILLER                       PIC X(03) VALUE SPACES.
054200     02  FILLER    PIC X(14) VALUE 'Total Spent'.
054300     02  FILLER                       PIC X(03) VALUE SPACES.
054400     02  FILLER                       PIC X(06) VALUE 'Ordrs'.
054500     02  FILLER                       PIC X(03) VALUE SPACES.
054600     02  FILLER    PIC X(14) VALUE 'Avg Order Val'.
054700     02  FILLER                       PIC X(30) VALUE SPACES.
054800
054900 01  WKS-LIN-CLIENTE-DET.
055000     02  FILLER                       PIC X(01) VALUE SPACES.
055100     02  CLD-ID                       PIC X(06).
055200     02  FILLER                       PIC X(03) VALUE SPACES.
055300     02  CLD-TOTAL                    PIC Z(10)9.99.
055400     02  FILLER                       PIC X(03) VALUE SPACES.
055500     02  CLD-ORDENES                  PIC ZZZZZ9.
055600     02  FILLER                       PIC X(03) VALUE SPACES.
055700     02  CLD-PROMEDIO                 PIC Z(10)9.99.
055800     02  FILLER                       PIC X(26) VALUE SPACES.
055900
056000 01  WKS-LIN-DIARIA-ENC.
056100     02  FILLER                       PIC X(01) VALUE SPACES.
056200     02  FILLER                       PIC X(10) VALUE 'Date'.
056300     02  FILLER                       PIC X(03) VALUE SPACES.
056400     02  FILLER                       PIC X(14) VALUE 'Revenue'.
056500     02  FILLER                       PIC X(03) VALUE SPACES.
056600     02  FILLER                       PIC X(05) VALUE 'Txns'.
056700     02  FILLER                       PIC X(03) VALUE SPACES.
056800     02  FILLER                       PIC X(05) VALUE 'UCst'.
056900     02  FILLER                       PIC X(33) VALUE SPACES.
057000
057100 01  WKS-LIN-DIARIA-DET.
057200     02  FILLER                       PIC X(01) VALUE SPACES.
057300     02  DID-FECHA                    PIC X(10).
057400     02  FILLER                       PIC X(03) VALUE SPACES.
057500     02  DID-INGRESO                  PIC Z(10)9.99.
057600     02  FILLER                       PIC X(03) VALUE SPACES.
057700     02  DID-CANTIDAD                 PIC ZZZZ9.
057800     02  FILLER                       PIC X(03) VALUE SPACES.
057900     02  DID-CLIENTES                 PIC ZZZZ9.
058000     02  FILLER                       PIC X(31) VALUE SPACES.
058100
058200 01  WKS-LIN-DIARIA-PICO.
058300     02  FILLER                       PIC X(01) VALUE SPACES.
058400     02  FILLER    PIC X(15) VALUE 'Peak Sales Day:'.
058500     02  PCO-FECHA                    PIC X(10).
058600     02  FILLER                       PIC X(02) VALUE SPACES.
058700     02  PCO-INGRESO                  PIC Z(10)9.99.
058800     02  FILLER                       PIC X(02) VALUE SPACES.
058900     02  PCO-CANTIDAD                 PIC ZZZZ9.
059000     02  FILLER                       PIC X(24) VALUE SPACES.
059100
059200 01  WKS-LIN-BAJOS-ENC.
059300     02  FILLER                       PIC X(01) VALUE SPACES.
059400     02  FILLER    PIC X(20) VALUE 'Product Name'.
059500     02  FILLER                       PIC X(02) VALUE SPACES.
059600     02  FILLER                       PIC X(07) VALUE 'Qty'.
059700     02  FILLER                       PIC X(02) VALUE SPACES.
059800     02  FILLER                       PIC X(14) VALUE 'Revenue'.
059900     02  FILLER                       PIC X(34) VALUE SPACES.
060000
060100 01  WKS-LIN-BAJOS-DET.
060200     02  FILLER                       PIC X(01) VALUE SPACES.
060300     02  BJD-NOMBRE                   PIC X(20).
060400     02  FILLER                       PIC X(02) VALUE SPACES.
060500     02  BJD-CANTIDAD                 PIC ZZZZZZ9.
060600     02  FILLER                       PIC X(02) VALUE SPACES.
060700     02  BJD-INGRESO                  PIC Z(10)9.99.
060800     02  FILLER                       PIC X(30) VALUE SPACES.
060900
061000 01  WKS-LIN-ENRIQ.
061100     02  FILLER                       PIC X(01) VALUE SPACES.
061200     02  ENQ-ETIQUETA                 PIC X(30) VALUE SPACES.
061300     02  ENQ-VALOR                    PIC Z(08)9.
061400     02  FILLER                       PIC X(41) VALUE SPACES.
061500
061600 01  WKS-LIN-ENRIQ-PCT.
061700     02  FILLER                       PIC X(01) VALUE SPACES.
061800     02  FILLER                       PIC X(30) VALUE
061900         'Match percentage:'.
062000     02  ENP-PORCENTAJE               PIC ZZ9.9.
062100     02  FILLER                       PIC X(01) VALUE '%'.
062200     02  FILLER                       PIC X(47) VALUE SPACES.
062300
062400******************************************************************
062500*        A R E A S   D E   T R A B A J O   P A R A   L I M P I A R *
062600*        Y   C O N V E R T I R   C A M P O S   ( T U - 1 )         *
062700******************************************************************
062800 77  WKS-CAMPO-LIMPIO-AUX              PIC X(30) VALUE SPACES.
062900 77  WKS-VALOR-ACUM                    PIC S9(09) COMP VALUE ZERO.
063000 77  WKS-UN-DIGITO                     PIC 9(01)       VALUE ZERO.
063100 77  WKS-CAMPO-ES-NUMERICO             PIC X(01)       VALUE 'S'.
063200     88  WKS-CAMPO-NUMERICO-OK                         VALUE 'S'.
063300     88  WKS-CAMPO-NUMERICO-MAL                        VALUE 'N'.
063400 77  WKS-VISTO-PUNTO-DECIMAL           PIC X(01)       VALUE 'N'.
063500     88  WKS-YA-VIO-PUNTO                              VALUE 'S'.
063600 77  WKS-DECIMAL-1                     PIC 9(01)       VALUE ZERO.
063700 77  WKS-DECIMAL-2                     PIC 9(01)       VALUE ZERO.
063800 77  WKS-CANTIDAD-DECIMALES-VISTAS     PIC 9(01) COMP  VALUE ZERO.
063900
064000******************************************************************
064100*        A R E A S   D E   R E D O N D E O   C O M E R C I A L     *
064200*        ( T U - 3 ,   D O S   D E C I M A L E S )                 *
064300******************************************************************
064400 77  WKS-REDONDEO-ENTRADA               PIC S9(12)V999 VALUE
064500     ZEROS.
064600 77  WKS-REDONDEO-SALIDA                PIC S9(12)V99  VALUE
064700     ZEROS.
064800
064900******************************************************************
065000*        A R E A S   D E   T R A B A J O   D E L   P A R A M E T R O*
065100******************************************************************
065200 01  WKS-PARM-CAMPO-TABLA.
065300     02  WKS-PARM-CAMPO OCCURS 3 TIMES  PIC X(15) VALUE SPACES.
065400 77  WKS-PARM-CANTIDAD-CAMPOS          PIC 9(02) COMP VALUE ZERO.
065500
065600******************************************************************
065700*        A R E A S   D E   T R A B A J O   D E L   F I L T R O     *
065800*        D E   R E G I O N   ( C O M P A R A C I O N   S I N       *
065900*        D I S T I N G U I R   M A Y U S C U L A S )               *
066000******************************************************************
066100 77  WKS-REGION-MAYUS                  PIC X(10) VALUE SPACES.
066200 77  WKS-FILTRO-MAYUS                  PIC X(10) VALUE SPACES.
066300
066400******************************************************************
066500*        A R E A S   D E   B U S Q U E D A   L I N E A L   D E    *
066600*        L A S   T A B L A S   D E L   M O T O R   A N A L I T I C O*
066700******************************************************************
066800 77  WKS-ENCONTRO-SW                   PIC X(01) VALUE 'N'.
066900     88  WKS-SE-ENCONTRO                          VALUE 'S'.
067000     88  WKS-NO-SE-ENCONTRO                       VALUE 'N'.
067100 77  WKS-POSICION-ENCONTRADA           PIC 9(05) COMP VALUE ZERO.
067200
067300 PROCEDURE DIVISION.
067400
067500******************************************************************
067600*  000-MAIN            RUTINA PRINCIPAL - ORQUESTA TU-1 A TU-5   *
067700******************************************************************
067800 000-MAIN SECTION.
067900 000-MAIN-INICIO.
068000     DISPLAY WKS-SEPARADOR.
068100     DISPLAY '  VTAANLS - ANALITICA DE VENTAS POR LOTES - INICIO'.
068200     DISPLAY WKS-SEPARADOR.
068300
068400     PERFORM APERTURA-ARCHIVOS.
068500     IF WKS-HUBO-ERROR-ETAPA
068600         GO TO 000-MAIN-FIN.
068700
068800     DISPLAY ' '.
068900     DISPLAY '  PASO 1 DE 5 - INGESTA DE TRANSACCIONES (TU-1)'.
069000     PERFORM 100-INGESTA-TRANSACCIONES.
069100     DISPLAY '     LEIDOS.........: ' WKS-LEIDOS.
069200     DISPLAY '     PARSEADOS......: ' WKS-PARSEADOS.
069300     DISPLAY '     MAL FORMADOS...: ' WKS-MAL-FORMADOS.
069400
069500     DISPLAY ' '.
069600     DISPLAY '  PASO 2 DE 5 - VALIDACION Y FILTROS (TU-2)'.
069700     PERFORM 200-VALIDACION-Y-FILTROS.
069800     DISPLAY '     VALIDOS........: ' WKS-VALIDAS-CONTADOR.
069900     DISPLAY '     INVALIDOS......: ' WKS-INVALIDOS.
070000     DISPLAY '     FILT. REGION...: ' WKS-FILTRADOS-REGION.
070100     DISPLAY '     FILT. MONTO....: ' WKS-FILTRADOS-MONTO.
070200
070300     IF WKS-VALIDAS-CONTADOR = ZERO
070400         DISPLAY ' '
070500         DISPLAY '  *** NO QUEDARON TRANSACCIONES VALIDAS TRAS  '
070600         DISPLAY '  *** EL FILTRADO - SE DETIENE LA CORRIDA     '
070700         SET WKS-HUBO-ERROR-ETAPA TO TRUE
070800         GO TO 000-MAIN-CIERRE.
070900
071000     DISPLAY ' '.
071100     DISPLAY '  PASO 3 DE 5 - MOTOR ANALITICO (TU-3)'.
071200     PERFORM 300-MOTOR-ANALITICO.
071300     DISPLAY '     REGIONES ANALIZADAS.: ' WKS-REGION-CONTADOR.
071400     DISPLAY '     PRODUCTOS DISTINTOS.: ' WKS-PRODUCTO-CONTADOR.
071500     DISPLAY '     CLIENTES DISTINTOS..: ' WKS-CLIENTE-CONTADOR.
071600     DISPLAY '     DIAS CON VENTA......: ' WKS-DIARIA-CONTADOR.
071700
071800     DISPLAY ' '.
071900     DISPLAY '  PASO 4 DE 5 - ENRIQUECIMIENTO DE PRODUCTO (TU-4)'.
072000     PERFORM 400-ENRIQUECIMIENTO-PRODUCTO.
072100     DISPLAY '     ENRIQUECIDOS........: ' WKS-ENRIQUECIDOS.
072200     DISPLAY '     SIN CRUCE...........: ' WKS-SIN-CRUCE.
072300     DISPLAY '     PORCENTAJE DE CRUCE.: ' WKS-PORCENTAJE-CRUCE.
072400
072500     DISPLAY ' '.
072600     DISPLAY '  PASO 5 DE 5 - GENERACION DEL REPORTE (TU-5)'.
072700     PERFORM 500-REPORTE-ANALITICO.
072800     DISPLAY '     REPORTE ESCRITO EN VTARPT.'.
072900
073000 000-MAIN-CIERRE.
073100     PERFORM ESTADISTICAS-DE-CORRIDA.
073200     PERFORM CIERRA-ARCHIVOS.
073300
073400 000-MAIN-FIN.
073500     DISPLAY WKS-SEPARADOR.
073600     DISPLAY '  VTAANLS - ANALITICA DE VENTAS POR LOTES - FIN'.
073700     DISPLAY WKS-SEPARADOR.
073800     STOP RUN.
073900 000-MAIN-EXIT.
074000     EXIT.
074100
074200******************************************************************
074300*  APERTURA-ARCHIVOS   ABRE LOS CINCO ARCHIVOS DE LA CORRIDA.    *
074400*  UN ARCHIVO DE ENTRADA AUSENTE (FS=35) SE REPORTA COMO ERROR   *
074500*  AMIGABLE Y DETIENE LA CORRIDA (REGLA TU-6).                   *
074600******************************************************************
074700 APERTURA-ARCHIVOS SECTION.
074800 APERTURA-ARCHIVOS-INICIO.
074900     OPEN INPUT VTATRAN.
075000     EVALUATE FS-VTATRAN
075100         WHEN '00'
075200             CONTINUE
075300         WHEN '35'
075400             DISPLAY '  *** NO EXISTE EL ARCHIVO DE TRANSACCIONES'
075500             DISPLAY '      DE VENTA (VTATRAN) - VERIFIQUE LA   '
075600             DISPLAY '      CORRIDA ***'
075700             SET WKS-HUBO-ERROR-ETAPA TO TRUE
075800         WHEN OTHER
075900             MOVE 'VTATRAN'  TO ARCHIVO
076000             MOVE 'OPEN'     TO ACCION
076100             MOVE SPACES     TO LLAVE
076200             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
076300                                    LLAVE, FS-VTATRAN, FSE-VTATRAN
076400             SET WKS-HUBO-ERROR-ETAPA TO TRUE
076500     END-EVALUATE.
076600
076700     OPEN INPUT VTAMPRD.
076800     EVALUATE FS-VTAMPRD
076900         WHEN '00'
077000             CONTINUE
077100         WHEN '35'
077200             DISPLAY '  *** NO EXISTE EL MAESTRO DE PRODUCTOS   '
077300             DISPLAY '      (VTAMPRD) - VERIFIQUE LA CORRIDA ***'
077400             SET WKS-HUBO-ERROR-ETAPA TO TRUE
077500         WHEN OTHER
077600             MOVE 'VTAMPRD'  TO ARCHIVO
077700             MOVE 'OPEN'     TO ACCION
077800             MOVE SPACES     TO LLAVE
077900             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
078000                                    LLAVE, FS-VTAMPRD, FSE-VTAMPRD
078100             SET WKS-HUBO-ERROR-ETAPA TO TRUE
078200     END-EVALUATE.
078300
078400     OPEN INPUT VTAPARM.
078500     EVALUATE FS-VTAPARM
078600         WHEN '00'
078700             PERFORM LEE-VTAPARM
078800         WHEN '35'
078900             DISPLAY '  *** NO EXISTE EL ARCHIVO DE PARAMETROS  '
079000             DISPLAY '      DE CORRIDA (VTAPARM) - SE ASUME SIN '
079100             DISPLAY '      FILTROS DE REGION NI DE MONTO. ***  '
079200             MOVE SPACES TO PRM-REGION-FILTRO
079300             SET PRM-NO-HAY-FILTRO-REGION TO TRUE
079400             SET PRM-NO-HAY-MONTO-MINIMO  TO TRUE
079500             SET PRM-NO-HAY-MONTO-MAXIMO  TO TRUE
079600         WHEN OTHER
079700             MOVE 'VTAPARM'  TO ARCHIVO
079800             MOVE 'OPEN'     TO ACCION
079900             MOVE SPACES     TO LLAVE
080000             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
080100                                    LLAVE, FS-VTAPARM, FSE-VTAPARM
080200     END-EVALUATE.
080300
080400     OPEN OUTPUT VTAENRI.
080500     EVALUATE FS-VTAENRI
080600         WHEN '00'
080700             CONTINUE
080800         WHEN OTHER
080900             MOVE 'VTAENRI'  TO ARCHIVO
081000             MOVE 'OPEN'     TO ACCION
081100             MOVE SPACES     TO LLAVE
081200             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
081300                                    LLAVE, FS-VTAENRI, FSE-VTAENRI
081400             SET WKS-HUBO-ERROR-ETAPA TO TRUE
081500     END-EVALUATE.
081600
081700     OPEN OUTPUT VTARPT.
081800     EVALUATE FS-VTARPT
081900         WHEN '00'
082000             CONTINUE
082100         WHEN OTHER
082200             MOVE 'VTARPT'   TO ARCHIVO
082300             MOVE 'OPEN'     TO ACCION
082400             MOVE SPACES     TO LLAVE
082500             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
082600                                    LLAVE, FS-VTARPT, FSE-VTARPT
082700             SET WKS-HUBO-ERROR-ETAPA TO TRUE
082800     END-EVALUATE.
082900 APERTURA-ARCHIVOS-EXIT.
083000     EXIT.
083100
083200******************************************************************
083300*  CIERRA-ARCHIVOS     CIERRA LOS ARCHIVOS QUE HAYAN QUEDADO      *
083400*  ABIERTOS AL TERMINAR LA CORRIDA.                               *
083500******************************************************************
083600 CIERRA-ARCHIVOS SECTION.
083700 CIERRA-ARCHIVOS-INICIO.
083800     CLOSE VTATRAN.
083900     CLOSE VTAMPRD.
084000     CLOSE VTAPARM.
084100     CLOSE VTAENRI.
084200     CLOSE VTARPT.
084300 CIERRA-ARCHIVOS-EXIT.
084400     EXIT.
084500
084600******************************************************************
084700*  ESTADISTICAS-DE-CORRIDA   IMPRIME LOS CONTADORES FINALES DE   *
084800*  LA CORRIDA EN LA CONSOLA, PARA EL LOG DE OPERACIONES.         *
084900******************************************************************
085000 ESTADISTICAS-DE-CORRIDA SECTION.
085100 ESTADISTICAS-DE-CORRIDA-INICIO.
085200     DISPLAY ' '.
085300     DISPLAY WKS-SEPARADOR.
085400     DISPLAY '  ESTADISTICAS FINALES DE LA CORRIDA'.
085500     DISPLAY WKS-SEPARADOR.
085600     DISPLAY '  TRANSACCIONES LEIDAS........: ' WKS-LEIDOS.
085700     DISPLAY '  TRANSACCIONES PARSEADAS.....: ' WKS-PARSEADOS.
085800     DISPLAY '  TRANSACCIONES MAL FORMADAS..: ' WKS-MAL-FORMADOS.
085900     DISPLAY '  TRANSACCIONES VALIDAS.......: '
086000     WKS-VALIDAS-CONTADOR.
086100     DISPLAY '  TRANSACCIONES INVALIDAS.....: ' WKS-INVALIDOS.
086200     DISPLAY '  FILTRADAS POR REGION........: '
086300     WKS-FILTRADOS-REGION.
086400     DISPLAY '  FILTRADAS POR MONTO.........: '
086500     WKS-FILTRADOS-MONTO.
086600     DISPLAY '  ENRIQUECIDAS CON CRUCE......: ' WKS-ENRIQUECIDOS.
086700     DISPLAY '  ENRIQUECIDAS SIN CRUCE......: ' WKS-SIN-CRUCE.
086800 ESTADISTICAS-DE-CORRIDA-EXIT.
086900     EXIT.
087000
087100******************************************************************
087200*  100-INGESTA-TRANSACCIONES (TU-1)                              *
087300*  LEE VTATRAN LINEA POR LINEA, DESCARTA EL ENCABEZADO Y LAS     *
087400*  LINEAS EN BLANCO, PARTE CADA LINEA POR EL SEPARADOR '|' Y     *
087500*  LIMPIA/CONVIERTE LOS CAMPOS ANTES DE ARMAR EL REG-VTATRAN.    *
087600******************************************************************
087700 100-INGESTA-TRANSACCIONES SECTION.
087800 100-INGESTA-INICIO.
087900     PERFORM LEE-VTATRAN.
088000     IF WKS-FIN-VTATRAN
088100         GO TO 100-INGESTA-EXIT.
088200*    LA PRIMERA LINEA ES EL ENCABEZADO, SE DESCARTA SIN CONTAR.
088300     PERFORM LEE-VTATRAN.
088400 100-INGESTA-CICLO.
088500     IF WKS-FIN-VTATRAN
088600         GO TO 100-INGESTA-EXIT.
088700     IF WKS-LINEA-TRABAJO NOT = SPACES
088800         ADD 1 TO WKS-LEIDOS
088900         PERFORM PARTE-REGISTRO-VTATRAN
089000     END-IF.
089100     PERFORM LEE-VTATRAN.
089200     GO TO 100-INGESTA-CICLO.
089300 100-INGESTA-EXIT.
089400     EXIT.
089500
089600 LEE-VTATRAN.
089700     READ VTATRAN INTO WKS-LINEA-TRABAJO
089800         AT END
089900             SET WKS-FIN-VTATRAN TO TRUE
090000     END-READ.
090100     EVALUATE FS-VTATRAN
090200         WHEN '00'
090300             CONTINUE
090400         WHEN '10'
090500             CONTINUE
090600         WHEN OTHER
090700             MOVE 'VTATRAN'  TO ARCHIVO
090800             MOVE 'READ'     TO ACCION
090900             MOVE SPACES     TO LLAVE
091000             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
091100                                    LLAVE, FS-VTATRAN, FSE-VTATRAN
091200             SET WKS-FIN-VTATRAN TO TRUE
091300     END-EVALUATE.
091400
091500*----------------------------------------------------------------*
091600*  PARTE-REGISTRO-VTATRAN                                        *
091700*  DIVIDE LA LINEA LEIDA EN SUS OCHO CAMPOS POR EL SEPARADOR      *
091800*  '|'. SI NO RESULTAN EXACTAMENTE OCHO CAMPOS, EL REGISTRO SE    *
091900*  CUENTA COMO MAL FORMADO Y SE DESCARTA (REGLA TU-1).            *
092000*----------------------------------------------------------------*
092100 PARTE-REGISTRO-VTATRAN.
092200     MOVE SPACES TO WKS-CAMPO-TABLA(1) WKS-CAMPO-TABLA(2)
092300                    WKS-CAMPO-TABLA(3) WKS-CAMPO-TABLA(4)
092400                    WKS-CAMPO-TABLA(5) WKS-CAMPO-TABLA(6)
092500                    WKS-CAMPO-TABLA(7) WKS-CAMPO-TABLA(8).
092600     MOVE ZERO TO WKS-CANTIDAD-CAMPOS.
092700     UNSTRING WKS-LINEA-TRABAJO DELIMITED BY '|'
092800         INTO WKS-CAMPO-TABLA(1) WKS-CAMPO-TABLA(2)
092900              WKS-CAMPO-TABLA(3) WKS-CAMPO-TABLA(4)
093000              WKS-CAMPO-TABLA(5) WKS-CAMPO-TABLA(6)
093100              WKS-CAMPO-TABLA(7) WKS-CAMPO-TABLA(8)
093200         TALLYING IN WKS-CANTIDAD-CAMPOS
093300     END-UNSTRING.
093400     IF WKS-CANTIDAD-CAMPOS NOT = 8
093500         ADD 1 TO WKS-MAL-FORMADOS
093600     ELSE
093700         PERFORM LIMPIA-Y-CONVIERTE-CAMPOS
093800             THRU LIMPIA-Y-CONVIERTE-CAMPOS-EXIT
093900     END-IF.
094000
094100*----------------------------------------------------------------*
094200*  LIMPIA-Y-CONVIERTE-CAMPOS                                     *
094300*  RECORTA ESPACIOS DE LOS OCHO CAMPOS, QUITA COMAS EMBEBIDAS DE  *
094400*  PRODUCTO-NOMBRE/CANTIDAD/PRECIO Y CONVIERTE CANTIDAD Y PRECIO  *
094500*  A NUMERICO. CAMPO VACIO CONVIERTE A CERO; CAMPO NO NUMERICO    *
094600*  DESCARTA EL REGISTRO CON AVISO (REGLA TU-1).                   *
094700*----------------------------------------------------------------*
094800 LIMPIA-Y-CONVIERTE-CAMPOS.
094900     MOVE WKS-CAMPO-TABLA(1) TO WKS-CAMPO-LIMPIO
095000     PERFORM RECORTA-CAMPO
095100     MOVE WKS-CAMPO-LIMPIO(1:6) TO VTA-TRANSACCION-ID.
095200
095300     MOVE WKS-CAMPO-TABLA(2) TO WKS-CAMPO-LIMPIO
095400     PERFORM RECORTA-CAMPO
095500     MOVE WKS-CAMPO-LIMPIO(1:10) TO VTA-FECHA.
095600
095700     MOVE WKS-CAMPO-TABLA(3) TO WKS-CAMPO-LIMPIO
095800     PERFORM RECORTA-CAMPO
095900     MOVE WKS-CAMPO-LIMPIO(1:6) TO VTA-PRODUCTO-ID.
096000
096100     MOVE WKS-CAMPO-TABLA(4) TO WKS-CAMPO-LIMPIO
096200     PERFORM RECORTA-CAMPO
096300     PERFORM QUITA-COMAS
096400     MOVE WKS-CAMPO-LIMPIO(1:20) TO VTA-PRODUCTO-NOMBRE.
096500
096600     MOVE WKS-CAMPO-TABLA(5) TO WKS-CAMPO-LIMPIO
096700     PERFORM RECORTA-CAMPO
096800     PERFORM QUITA-COMAS
096900     PERFORM CONVIERTE-CANTIDAD.
097000     IF WKS-CAMPO-NUMERICO-MAL
097100         DISPLAY '  *** AVISO: CANTIDAD NO NUMERICA, SE DESCARTA '
097200         DISPLAY '      LA TRANSACCION ' VTA-TRANSACCION-ID
097300         ADD 1 TO WKS-MAL-FORMADOS
097400         GO TO LIMPIA-Y-CONVIERTE-CAMPOS-EXIT.
097500
097600     MOVE WKS-CAMPO-TABLA(6) TO WKS-CAMPO-LIMPIO
097700     PERFORM RECORTA-CAMPO
097800     PERFORM QUITA-COMAS
097900     PERFORM CONVIERTE-PRECIO.
098000     IF WKS-CAMPO-NUMERICO-MAL
098100         DISPLAY '  *** AVISO: PRECIO UNITARIO NO NUMERICO, SE  '
098200         DISPLAY '      DESCARTA LA TRANSACCION '
098300     VTA-TRANSACCION-ID
098400         ADD 1 TO WKS-MAL-FORMADOS
098500         GO TO LIMPIA-Y-CONVIERTE-CAMPOS-EXIT.
098600
098700     MOVE WKS-CAMPO-TABLA(7) TO WKS-CAMPO-LIMPIO
098800     PERFORM RECORTA-CAMPO
098900     MOVE WKS-CAMPO-LIMPIO(1:6) TO VTA-CLIENTE-ID.
099000
099100     MOVE WKS-CAMPO-TABLA(8) TO WKS-CAMPO-LIMPIO
099200     PERFORM RECORTA-CAMPO
099300     MOVE WKS-CAMPO-LIMPIO(1:10) TO VTA-REGION.
099400
099500     COMPUTE VTA-MONTO = VTA-CANTIDAD * VTA-PRECIO-UNIT.
099600     ADD 1 TO WKS-PARSEADOS.
099700     PERFORM PRE-ANALISIS-DE-MONTOS.                          VTA-0121
099800     PERFORM PRE-ANALISIS-DE-REGIONES.                        VTA-0121
099900     PERFORM VALIDA-REGISTRO.
100000 LIMPIA-Y-CONVIERTE-CAMPOS-EXIT.
100100     EXIT.
100200
100300*----------------------------------------------------------------*
100400*  RECORTA-CAMPO   QUITA ESPACIOS A LA IZQUIERDA DE               *
100500*  WKS-CAMPO-LIMPIO (RECIBIDO Y DEVUELTO EN LA MISMA AREA).       *
100600*----------------------------------------------------------------*
100700 RECORTA-CAMPO.
100800     PERFORM RECORTA-CAMPO-AVANZA
100900         VARYING WKS-SUBINDICE-1 FROM 1 BY 1
101000         UNTIL WKS-SUBINDICE-1 > 30
101100            OR WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) NOT = SPACE.
101200     IF WKS-SUBINDICE-1 > 30
101300         MOVE SPACES TO WKS-CAMPO-LIMPIO
101400     ELSE
101500         MOVE WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:) TO
101600     WKS-CAMPO-LIMPIO-AUX
101700         MOVE WKS-CAMPO-LIMPIO-AUX TO WKS-CAMPO-LIMPIO
101800     END-IF.
101900
102000 RECORTA-CAMPO-AVANZA.
102100     CONTINUE.
102200
102300*----------------------------------------------------------------*
102400*  QUITA-COMAS   ELIMINA LAS COMAS EMBEBIDAS DE WKS-CAMPO-LIMPIO  *
102500*  (USADO EN PRODUCTO-NOMBRE, CANTIDAD Y PRECIO UNITARIO).        *
102600*----------------------------------------------------------------*
102700 QUITA-COMAS.
102800     MOVE SPACES TO WKS-CAMPO-LIMPIO-AUX.
102900     MOVE ZERO TO WKS-SUBINDICE-3.
103000     PERFORM QUITA-COMAS-UN-CARACTER
103100         VARYING WKS-SUBINDICE-2 FROM 1 BY 1
103200         UNTIL WKS-SUBINDICE-2 > 30.
103300     MOVE WKS-CAMPO-LIMPIO-AUX TO WKS-CAMPO-LIMPIO.
103400
103500 QUITA-COMAS-UN-CARACTER.
103600     IF WKS-CAMPO-LIMPIO(WKS-SUBINDICE-2:1) NOT = ','
103700         ADD 1 TO WKS-SUBINDICE-3
103800         MOVE WKS-CAMPO-LIMPIO(WKS-SUBINDICE-2:1)
103900             TO WKS-CAMPO-LIMPIO-AUX(WKS-SUBINDICE-3:1)
104000     END-IF.
104100
104200*----------------------------------------------------------------*
104300*  CONVIERTE-CANTIDAD   CONVIERTE WKS-CAMPO-LIMPIO (YA RECORTADO  *
104400*  Y SIN COMAS) A VTA-CANTIDAD. CAMPO VACIO = CERO. CUALQUIER     *
104500*  CARACTER NO DIGITO MARCA WKS-CAMPO-ES-NUMERICO = 'N'.          *
104600*----------------------------------------------------------------*
104700 CONVIERTE-CANTIDAD.
104800     MOVE ZERO TO WKS-VALOR-ACUM.
104900     SET WKS-CAMPO-NUMERICO-OK TO TRUE.
105000     IF WKS-CAMPO-LIMPIO NOT = SPACES
105100         PERFORM CONVIERTE-CANTIDAD-UN-DIGITO
105200             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
105300             UNTIL WKS-SUBINDICE-1 > 30
105400     END-IF.
105500     IF WKS-CAMPO-NUMERICO-OK
105600         MOVE WKS-VALOR-ACUM TO VTA-CANTIDAD
105700     END-IF.
105800
105900 CONVIERTE-CANTIDAD-UN-DIGITO.
106000     IF WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) = SPACE
106100         CONTINUE
106200     ELSE
106300         IF WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) IS CLASE-DIGITO
106400             MOVE WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) TO
106500     WKS-UN-DIGITO
106600             COMPUTE WKS-VALOR-ACUM = (WKS-VALOR-ACUM * 10) +
106700                                        WKS-UN-DIGITO
106800         ELSE
106900             SET WKS-CAMPO-NUMERICO-MAL TO TRUE
107000         END-IF
107100     END-IF.
107200
107300*----------------------------------------------------------------*
107400*  CONVIERTE-PRECIO   CONVIERTE WKS-CAMPO-LIMPIO (YA RECORTADO Y  *
107500*  SIN COMAS) A VTA-PRECIO-UNIT, ACEPTANDO UN PUNTO DECIMAL Y     *
107600*  HASTA DOS DECIMALES. CAMPO VACIO = CERO.                       *
107700*----------------------------------------------------------------*
107800 CONVIERTE-PRECIO.
107900     MOVE ZERO TO WKS-VALOR-ACUM.
108000     MOVE ZERO TO WKS-DECIMAL-1 WKS-DECIMAL-2.
108100     MOVE ZERO TO WKS-CANTIDAD-DECIMALES-VISTAS.
108200     SET WKS-CAMPO-NUMERICO-OK TO TRUE.
108300     SET WKS-VISTO-PUNTO-DECIMAL TO FALSE.
108400     IF WKS-CAMPO-LIMPIO NOT = SPACES
108500         PERFORM CONVIERTE-PRECIO-UN-DIGITO
108600             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
108700             UNTIL WKS-SUBINDICE-1 > 30
108800     END-IF.
108900     IF WKS-CAMPO-NUMERICO-OK
109000         COMPUTE VTA-PRECIO-UNIT = WKS-VALOR-ACUM +
109100                    (WKS-DECIMAL-1 * 0.1) + (WKS-DECIMAL-2 * 0.01)
109200     END-IF.
109300
109400 CONVIERTE-PRECIO-UN-DIGITO.
109500     IF WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) = SPACE
109600         CONTINUE
109700     ELSE
109800         IF WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) = '.'
109900             SET WKS-YA-VIO-PUNTO TO TRUE
110000         ELSE
110100             IF WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1) IS
110200     CLASE-DIGITO
110300                 IF WKS-YA-VIO-PUNTO
110400                     IF WKS-CANTIDAD-DECIMALES-VISTAS < 2
110500                         ADD 1 TO WKS-CANTIDAD-DECIMALES-VISTAS
110600                         IF WKS-CANTIDAD-DECIMALES-VISTAS = 1
110700                             MOVE
110800     WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1)
110900                                 TO WKS-DECIMAL-1
111000                         ELSE
111100                             MOVE
111200     WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1)
111300                                 TO WKS-DECIMAL-2
111400                         END-IF
111500                     END-IF
111600                 ELSE
111700                     MOVE WKS-CAMPO-LIMPIO(WKS-SUBINDICE-1:1)
111800                         TO WKS-UN-DIGITO
111900                     COMPUTE WKS-VALOR-ACUM = (WKS-VALOR-ACUM *
112000     10) +
112100                                                WKS-UN-DIGITO
112200                 END-IF
112300             ELSE
112400                 SET WKS-CAMPO-NUMERICO-MAL TO TRUE
112500             END-IF
112600         END-IF
112700     END-IF.
112800
112900******************************************************************
113000*  200-VALIDACION-Y-FILTROS (TU-2)                               *
113100*  MUESTRA EL PRE-ANALISIS DE MONTOS Y DE REGIONES DISTINTAS     *VTA-0121
113200*  ACUMULADO DURANTE LA INGESTA Y APLICA LOS FILTROS OPCIONALES  *VTA-0121
113300*  DE REGION Y DE MONTO SOBRE LA TABLA DE TRANSACCIONES VALIDAS  *VTA-0121
113400*  (WKS-TABLA-VALIDAS).                                          *VTA-0121
113500******************************************************************
113600 200-VALIDACION-Y-FILTROS SECTION.
113700 200-VALIDACION-INICIO.
113800     IF WKS-PARSEADOS > ZERO
113900         COMPUTE WKS-MONTO-PROMEDIO-VISTO ROUNDED =
114000                 WKS-MONTO-SUMA-VISTA / WKS-PARSEADOS
114100     ELSE
114200         MOVE ZERO TO WKS-MONTO-PROMEDIO-VISTO
114300     END-IF.
114400     DISPLAY '     PRE-ANALISIS DE MONTOS (TRANSACCIONES '
114500             'PARSEADAS):'.
114600     DISPLAY '       MONTO MINIMO...: ' WKS-MONTO-MINIMO-VISTO.
114700     DISPLAY '       MONTO MAXIMO...: ' WKS-MONTO-MAXIMO-VISTO.
114800     DISPLAY '       MONTO PROMEDIO.: ' WKS-MONTO-PROMEDIO-VISTO.
114900
115000     DISPLAY '     REGIONES DISTINTAS EN LA INGESTA...: '         VTA-0121
115100             WKS-REGION-VISTA-CONTADOR.                           VTA-0121
115200     PERFORM MUESTRA-REGION-VISTA                                 VTA-0121
115300         VARYING WKS-SUBINDICE-1 FROM 1 BY 1                      VTA-0121
115400         UNTIL WKS-SUBINDICE-1 > WKS-REGION-VISTA-CONTADOR.       VTA-0121
115500
115600     PERFORM FILTRO-POR-REGION THRU FILTRO-POR-REGION-EXIT.
115700     DISPLAY '     TRAS FILTRO DE REGION, VIGENTES: '
115800             WKS-VALIDAS-CONTADOR.
115900
116000     PERFORM FILTRO-POR-MONTO THRU FILTRO-POR-MONTO-EXIT.
116100     DISPLAY '     TRAS FILTRO DE MONTO, VIGENTES.: '
116200             WKS-VALIDAS-CONTADOR.
116300 200-VALIDACION-EXIT.
116400     EXIT.
116500
116600*----------------------------------------------------------------*
116700*  MUESTRA-REGION-VISTA   IMPRIME UNA REGION DEL SET DE REGIONES *VTA-0121
116800*  DISTINTAS VISTAS EN LA INGESTA (WKS-TABLA-REGION-VISTA).      *VTA-0121
116900*----------------------------------------------------------------*
117000 MUESTRA-REGION-VISTA.                                            VTA-0121
117100     DISPLAY '       - '                                          VTA-0121
117200             REGV-NOMBRE(WKS-SUBINDICE-1).                        VTA-0121
117300
117400*----------------------------------------------------------------*
117500*  PRE-ANALISIS-DE-MONTOS   ACTUALIZA EL MINIMO, MAXIMO Y LA      *
117600*  SUMA DE MONTOS VISTOS, SOBRE TODA TRANSACCION PARSEADA (SEA    *
117700*  VALIDA O NO), PARA EL RESUMEN QUE SE MUESTRA ANTES DE VALIDAR. *
117800*----------------------------------------------------------------*
117900 PRE-ANALISIS-DE-MONTOS.
118000     IF WKS-YA-VIO-REGISTRO
118100         IF VTA-MONTO < WKS-MONTO-MINIMO-VISTO
118200             MOVE VTA-MONTO TO WKS-MONTO-MINIMO-VISTO
118300         END-IF
118400         IF VTA-MONTO > WKS-MONTO-MAXIMO-VISTO
118500             MOVE VTA-MONTO TO WKS-MONTO-MAXIMO-VISTO
118600         END-IF
118700     ELSE
118800         MOVE VTA-MONTO TO WKS-MONTO-MINIMO-VISTO
118900         MOVE VTA-MONTO TO WKS-MONTO-MAXIMO-VISTO
119000         SET WKS-YA-VIO-REGISTRO TO TRUE
119100     END-IF.
119200     ADD VTA-MONTO TO WKS-MONTO-SUMA-VISTA.
119300
119400*----------------------------------------------------------------*
119500*  PRE-ANALISIS-DE-REGIONES   AGREGA VTA-REGION AL SET DE      *  VTA-0121
119600*  REGIONES DISTINTAS VISTAS EN LA INGESTA (WKS-TABLA-REGION-  *  VTA-0121
119700*  VISTA), BUSQUEDA LINEAL, SOLO AGREGA SI NO EXISTE (TU-2).    * VTA-0121
119800*----------------------------------------------------------------*
119900 PRE-ANALISIS-DE-REGIONES.                                        VTA-0121
120000     IF VTA-REGION NOT = SPACES                                   VTA-0121
120100         SET WKS-NO-SE-ENCONTRO TO TRUE                           VTA-0121
120200         IF WKS-REGION-VISTA-CONTADOR > ZERO                      VTA-0121
120300             PERFORM BUSCA-REGION-VISTA-UN-ELEMENTO               VTA-0121
120400                 VARYING WKS-SUBINDICE-2 FROM 1 BY 1              VTA-0121
120500                 UNTIL WKS-SUBINDICE-2 >                          VTA-0121
120600     WKS-REGION-VISTA-CONTADOR                                    VTA-0121
120700                    OR WKS-SE-ENCONTRO                            VTA-0121
120800         END-IF                                                   VTA-0121
120900         IF WKS-NO-SE-ENCONTRO AND                                VTA-0121
121000     WKS-REGION-VISTA-CONTADOR < 10                               VTA-0121
121100             ADD 1 TO WKS-REGION-VISTA-CONTADOR                   VTA-0121
121200             MOVE VTA-REGION TO                                   VTA-0121
121300     REGV-NOMBRE(WKS-REGION-VISTA-CONTADOR)                       VTA-0121
121400         END-IF                                                   VTA-0121
121500     END-IF.                                                      VTA-0121
121600
121700 BUSCA-REGION-VISTA-UN-ELEMENTO.                                  VTA-0121
121800     IF REGV-NOMBRE(WKS-SUBINDICE-2) = VTA-REGION                 VTA-0121
121900         SET WKS-SE-ENCONTRO TO TRUE                              VTA-0121
122000     END-IF.                                                      VTA-0121
122100
122200*----------------------------------------------------------------*
122300*  VALIDA-REGISTRO   APLICA LAS REGLAS DE VALIDACION DE TU-2      *
122400*  SOBRE LA TRANSACCION DE TRABAJO (REG-VTATRAN) Y, SI ES VALIDA, *
122500*  LA AGREGA A WKS-TABLA-VALIDAS. SI NO, SUMA A WKS-INVALIDOS.    *
122600*----------------------------------------------------------------*
122700 VALIDA-REGISTRO.
122800     SET WKS-ES-VALIDO TO TRUE.
122900     IF VTA-TRANSACCION-ID = SPACES OR VTA-FECHA = SPACES
123000        OR VTA-PRODUCTO-ID = SPACES OR VTA-PRODUCTO-NOMBRE =
123100     SPACES
123200        OR VTA-CLIENTE-ID = SPACES OR VTA-REGION = SPACES
123300         SET WKS-NO-ES-VALIDO TO TRUE
123400     END-IF.
123500     IF WKS-ES-VALIDO AND NOT VTA-TRANSACCION-OK
123600         SET WKS-NO-ES-VALIDO TO TRUE
123700     END-IF.
123800     IF WKS-ES-VALIDO AND NOT VTA-PRODUCTO-OK
123900         SET WKS-NO-ES-VALIDO TO TRUE
124000     END-IF.
124100     IF WKS-ES-VALIDO AND NOT VTA-CLIENTE-OK
124200         SET WKS-NO-ES-VALIDO TO TRUE
124300     END-IF.
124400     IF WKS-ES-VALIDO AND VTA-CANTIDAD NOT > ZERO
124500         SET WKS-NO-ES-VALIDO TO TRUE
124600     END-IF.
124700     IF WKS-ES-VALIDO AND VTA-PRECIO-UNIT NOT > ZERO
124800         SET WKS-NO-ES-VALIDO TO TRUE
124900     END-IF.
125000
125100     IF WKS-ES-VALIDO
125200         ADD 1 TO WKS-VALIDAS-CONTADOR
125300         MOVE VTA-TRANSACCION-ID
125400             TO VAL-TRANSACCION(WKS-VALIDAS-CONTADOR)
125500         MOVE VTA-FECHA
125600             TO VAL-FECHA(WKS-VALIDAS-CONTADOR)
125700         MOVE VTA-PRODUCTO-ID
125800             TO VAL-PRODUCTO-ID(WKS-VALIDAS-CONTADOR)
125900         MOVE VTA-PRODUCTO-NOMBRE
126000             TO VAL-PRODUCTO-NOMBRE(WKS-VALIDAS-CONTADOR)
126100         MOVE VTA-CANTIDAD
126200             TO VAL-CANTIDAD(WKS-VALIDAS-CONTADOR)
126300         MOVE VTA-PRECIO-UNIT
126400             TO VAL-PRECIO-UNIT(WKS-VALIDAS-CONTADOR)
126500         MOVE VTA-CLIENTE-ID
126600             TO VAL-CLIENTE-ID(WKS-VALIDAS-CONTADOR)
126700         MOVE VTA-REGION
126800             TO VAL-REGION(WKS-VALIDAS-CONTADOR)
126900         MOVE VTA-MONTO
127000             TO VAL-MONTO(WKS-VALIDAS-CONTADOR)
127100     ELSE
127200         ADD 1 TO WKS-INVALIDOS
127300     END-IF.
127400
127500*----------------------------------------------------------------*
127600*  FILTRO-POR-REGION   CONSERVA SOLO LAS TRANSACCIONES CUYA       *
127700*  REGION COINCIDE (SIN DISTINGUIR MAYUSCULAS) CON EL FILTRO DE   *
127800*  PRM-REGION-FILTRO. SIN FILTRO, NO SE TOCA LA TABLA.            *
127900*----------------------------------------------------------------*
128000 FILTRO-POR-REGION.                                         VTA-0103
128100     IF PRM-NO-HAY-FILTRO-REGION OR WKS-VALIDAS-CONTADOR = ZERO
128200         GO TO FILTRO-POR-REGION-EXIT.
128300     MOVE PRM-REGION-FILTRO TO WKS-FILTRO-MAYUS.
128400     INSPECT WKS-FILTRO-MAYUS CONVERTING
128500         'abcdefghijklmnopqrstuvwxyz' TO
128600     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
128700     MOVE ZERO TO WKS-SUBINDICE-3.
128800     PERFORM FILTRO-REGION-UN-REGISTRO
128900         VARYING WKS-SUBINDICE-1 FROM 1 BY 1
129000         UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR.
129100     MOVE WKS-SUBINDICE-3 TO WKS-VALIDAS-CONTADOR.
129200 FILTRO-POR-REGION-EXIT.
129300     EXIT.
129400
129500 FILTRO-REGION-UN-REGISTRO.
129600     MOVE VAL-REGION(WKS-SUBINDICE-1) TO WKS-REGION-MAYUS.
129700     INSPECT WKS-REGION-MAYUS CONVERTING
129800         'abcdefghijklmnopqrstuvwxyz' TO
129900     'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
130000     IF WKS-REGION-MAYUS = WKS-FILTRO-MAYUS
130100         ADD 1 TO WKS-SUBINDICE-3
130200         IF WKS-SUBINDICE-3 NOT = WKS-SUBINDICE-1
130300             MOVE WKS-VALIDA-ENTRADA(WKS-SUBINDICE-1)
130400                 TO WKS-VALIDA-ENTRADA(WKS-SUBINDICE-3)
130500         END-IF
130600     ELSE
130700         ADD 1 TO WKS-FILTRADOS-REGION
130800     END-IF.
130900
131000*----------------------------------------------------------------*
131100*  FILTRO-POR-MONTO    CONSERVA SOLO LAS TRANSACCIONES CUYO       *
131200*  MONTO CAE DENTRO DE [PRM-MONTO-MINIMO, PRM-MONTO-MAXIMO]      *
131300*  (AMBOS LIMITES INCLUSIVOS, CADA UNO OPCIONAL).                 *
131400*----------------------------------------------------------------*
131500 FILTRO-POR-MONTO.
131600     IF (PRM-NO-HAY-MONTO-MINIMO AND PRM-NO-HAY-MONTO-MAXIMO)
131700        OR WKS-VALIDAS-CONTADOR = ZERO
131800         GO TO FILTRO-POR-MONTO-EXIT.
131900     MOVE ZERO TO WKS-SUBINDICE-3.
132000     PERFORM FILTRO-MONTO-UN-REGISTRO
132100         VARYING WKS-SUBINDICE-1 FROM 1 BY 1
132200         UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR.
132300     MOVE WKS-SUBINDICE-3 TO WKS-VALIDAS-CONTADOR.
132400 FILTRO-POR-MONTO-EXIT.
132500     EXIT.
132600
132700 FILTRO-MONTO-UN-REGISTRO.
132800     SET WKS-ES-VALIDO TO TRUE.
132900     IF PRM-HAY-MONTO-MINIMO
133000        AND VAL-MONTO(WKS-SUBINDICE-1) < PRM-MONTO-MINIMO
133100         SET WKS-NO-ES-VALIDO TO TRUE
133200     END-IF.
133300     IF PRM-HAY-MONTO-MAXIMO
133400        AND VAL-MONTO(WKS-SUBINDICE-1) > PRM-MONTO-MAXIMO
133500         SET WKS-NO-ES-VALIDO TO TRUE
133600     END-IF.
133700     IF WKS-ES-VALIDO
133800         ADD 1 TO WKS-SUBINDICE-3
133900         IF WKS-SUBINDICE-3 NOT = WKS-SUBINDICE-1
134000             MOVE WKS-VALIDA-ENTRADA(WKS-SUBINDICE-1)
134100                 TO WKS-VALIDA-ENTRADA(WKS-SUBINDICE-3)
134200         END-IF
134300     ELSE
134400         ADD 1 TO WKS-FILTRADOS-MONTO
134500     END-IF.
134600
134700******************************************************************
134800*  LEE-VTAPARM         LEE LA UNICA LINEA DE PARAMETROS DE LA     *
134900*  CORRIDA (SI EL ARCHIVO VINO PRESENTE) Y LA PARTE POR "|" EN    *
135000*  REGION / MONTO-MINIMO / MONTO-MAXIMO. CUALQUIERA DE LOS TRES   *
135100*  CAMPOS PUEDE VENIR EN BLANCO, LO QUE SIGNIFICA "SIN FILTRO".   *
135200******************************************************************
135300 LEE-VTAPARM.
135400     MOVE 'N' TO PRM-REGION-PRESENTE.
135500     MOVE 'N' TO PRM-MONTO-MINIMO-PRESENTE.
135600     MOVE 'N' TO PRM-MONTO-MAXIMO-PRESENTE.
135700     MOVE ZERO TO PRM-MONTO-MINIMO.
135800     MOVE ZERO TO PRM-MONTO-MAXIMO.
135900     READ VTAPARM INTO WKS-LINEA-TRABAJO
136000         AT END
136100             MOVE '10' TO FS-VTAPARM
136200     END-READ.
136300     EVALUATE FS-VTAPARM
136400         WHEN '00'
136500             PERFORM PARTE-REGISTRO-VTAPARM
136600         WHEN '10'
136700             DISPLAY '  VTAPARM SIN LINEA DE PARAMETROS, SE '
136800                 'PROCESA SIN FILTROS.'
136900         WHEN OTHER
137000             MOVE 'VTAPARM' TO ARCHIVO
137100             MOVE 'LECTURA' TO ACCION
137200             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
137300                 LLAVE, FS-VTAPARM, FSE-VTAPARM
137400     END-EVALUATE.
137500 LEE-VTAPARM-EXIT.
137600     EXIT.
137700
137800*----------------------------------------------------------------*
137900*  PARTE-REGISTRO-VTAPARM   FORMATO "REGION|MINIMO|MAXIMO",       *
138000*  IDENTICO EN ESPIRITU AL PARTIDO DE LA TRANSACCION DE VENTA.    *
138100*  REUTILIZA VTA-PRECIO-UNIT COMO AREA DE TRABAJO DE LA           *
138200*  CONVERSION DECIMAL, ANTES DE QUE ARRANQUE LA INGESTA (TU-1).   *
138300*----------------------------------------------------------------*
138400 PARTE-REGISTRO-VTAPARM.
138500     MOVE SPACES TO WKS-PARM-CAMPO(1) WKS-PARM-CAMPO(2)
138600                    WKS-PARM-CAMPO(3).
138700     MOVE ZERO TO WKS-PARM-CANTIDAD-CAMPOS.
138800     UNSTRING WKS-LINEA-TRABAJO DELIMITED BY '|'
138900         INTO WKS-PARM-CAMPO(1) WKS-PARM-CAMPO(2)
139000              WKS-PARM-CAMPO(3)
139100         TALLYING IN WKS-PARM-CANTIDAD-CAMPOS
139200     END-UNSTRING.
139300     MOVE WKS-PARM-CAMPO(1) TO WKS-CAMPO-LIMPIO.
139400     PERFORM RECORTA-CAMPO.
139500     MOVE WKS-CAMPO-LIMPIO TO PRM-REGION-FILTRO.
139600     IF PRM-REGION-FILTRO NOT = SPACES
139700         SET PRM-HAY-FILTRO-REGION TO TRUE
139800     END-IF.
139900     MOVE WKS-PARM-CAMPO(2) TO WKS-CAMPO-LIMPIO.
140000     PERFORM RECORTA-CAMPO.
140100     IF WKS-CAMPO-LIMPIO NOT = SPACES
140200         PERFORM CONVIERTE-PRECIO
140300         IF WKS-CAMPO-NUMERICO-OK
140400             MOVE VTA-PRECIO-UNIT TO PRM-MONTO-MINIMO
140500             SET PRM-HAY-MONTO-MINIMO TO TRUE
140600         END-IF
140700     END-IF.
140800     MOVE WKS-PARM-CAMPO(3) TO WKS-CAMPO-LIMPIO.
140900     PERFORM RECORTA-CAMPO.
141000     IF WKS-CAMPO-LIMPIO NOT = SPACES
141100         PERFORM CONVIERTE-PRECIO
141200         IF WKS-CAMPO-NUMERICO-OK
141300             MOVE VTA-PRECIO-UNIT TO PRM-MONTO-MAXIMO
141400             SET PRM-HAY-MONTO-MAXIMO TO TRUE
141500         END-IF
141600     END-IF.
141700     DISPLAY '  PARAMETROS DE CORRIDA LEIDOS DE VTAPARM.'.
141800
141900******************************************************************
142000*  300-MOTOR-ANALITICO (TU-3)                                     *
142100*  CALCULA LOS CINCO ANALISIS SOBRE WKS-TABLA-VALIDAS: INGRESO    *
142200*  TOTAL, VENTAS POR REGION, TOP 5 Y BAJO DESEMPENO DE PRODUCTOS, *
142300*  ANALISIS POR CLIENTE Y TENDENCIA DIARIA CON SU DIA PICO. NO SE *
142400*  USA EL VERBO SORT: LAS TABLAS SE ORDENAN CON BURBUJA MANUAL.   *
142500******************************************************************
142600 300-MOTOR-ANALITICO SECTION.
142700 300-MOTOR-INICIO.
142800     PERFORM ACUMULA-INGRESO-TOTAL.
142900     PERFORM ACUMULA-VENTAS-POR-REGION.
143000     PERFORM ACUMULA-PRODUCTOS-TOP.
143100     PERFORM DETERMINA-PRODUCTOS-BAJOS.
143200     PERFORM ACUMULA-ANALISIS-CLIENTE.
143300     PERFORM ACUMULA-TENDENCIA-DIARIA.
143400     PERFORM DETERMINA-DIA-PICO.
143500 300-MOTOR-EXIT.
143600     EXIT.
143700
143800*----------------------------------------------------------------*
143900*  ACUMULA-INGRESO-TOTAL   SUMA VAL-MONTO DE TODAS LAS            *
144000*  TRANSACCIONES VALIDAS (YA FILTRADAS) EN WKS-INGRESO-TOTAL.     *
144100*----------------------------------------------------------------*
144200 ACUMULA-INGRESO-TOTAL.
144300     MOVE ZERO TO WKS-INGRESO-TOTAL.
144400     IF WKS-VALIDAS-CONTADOR > ZERO
144500         PERFORM SUMA-INGRESO-UN-REGISTRO
144600             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
144700             UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR
144800     END-IF.
144900
145000 SUMA-INGRESO-UN-REGISTRO.
145100     ADD VAL-MONTO(WKS-SUBINDICE-1) TO WKS-INGRESO-TOTAL.
145200
145300*----------------------------------------------------------------*
145400*  ACUMULA-VENTAS-POR-REGION   AGRUPA WKS-TABLA-VALIDAS POR       *
145500*  VAL-REGION (BUSQUEDA LINEAL, AGREGA SI NO EXISTE), CALCULA EL  *
145600*  PORCENTAJE DE CADA REGION SOBRE EL INGRESO TOTAL Y ORDENA      *
145700*  DESCENDENTE POR REG-TOTAL-VENTAS.                              *
145800*----------------------------------------------------------------*
145900 ACUMULA-VENTAS-POR-REGION.                                 VTA-0118
146000     IF WKS-VALIDAS-CONTADOR > ZERO
146100         PERFORM ACUMULA-REGION-UN-REGISTRO
146200             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
146300             UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR
146400         PERFORM CALCULA-PORCENTAJE-UN-REGISTRO
146500             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
146600             UNTIL WKS-SUBINDICE-1 > WKS-REGION-CONTADOR
146700         PERFORM ORDENA-TABLA-REGION
146800     END-IF.
146900
147000 ACUMULA-REGION-UN-REGISTRO.
147100     IF VAL-REGION(WKS-SUBINDICE-1) NOT = SPACES
147200         SET WKS-NO-SE-ENCONTRO TO TRUE
147300         MOVE ZERO TO WKS-POSICION-ENCONTRADA
147400         IF WKS-REGION-CONTADOR > ZERO
147500             PERFORM BUSCA-REGION-UN-ELEMENTO
147600                 VARYING WKS-SUBINDICE-2 FROM 1 BY 1
147700                 UNTIL WKS-SUBINDICE-2 > WKS-REGION-CONTADOR
147800                    OR WKS-SE-ENCONTRO
147900         END-IF
148000         IF WKS-NO-SE-ENCONTRO
148100             ADD 1 TO WKS-REGION-CONTADOR
148200             MOVE WKS-REGION-CONTADOR TO WKS-POSICION-ENCONTRADA
148300             MOVE VAL-REGION(WKS-SUBINDICE-1)
148400                 TO REG-NOMBRE(WKS-POSICION-ENCONTRADA)
148500         END-IF
148600         ADD VAL-MONTO(WKS-SUBINDICE-1)
148700             TO REG-TOTAL-VENTAS(WKS-POSICION-ENCONTRADA)
148800         ADD 1 TO REG-CANTIDAD-TXN(WKS-POSICION-ENCONTRADA)
148900     END-IF.
149000
149100 BUSCA-REGION-UN-ELEMENTO.
149200     IF REG-NOMBRE(WKS-SUBINDICE-2) = VAL-REGION(WKS-SUBINDICE-1)
149300         SET WKS-SE-ENCONTRO TO TRUE
149400         MOVE WKS-SUBINDICE-2 TO WKS-POSICION-ENCONTRADA
149500     END-IF.
149600
149700 CALCULA-PORCENTAJE-UN-REGISTRO.
149800     IF WKS-INGRESO-TOTAL = ZERO
149900         MOVE ZERO TO REG-PORCENTAJE(WKS-SUBINDICE-1)
150000     ELSE
150100         COMPUTE REG-PORCENTAJE(WKS-SUBINDICE-1) ROUNDED =
150200             (REG-TOTAL-VENTAS(WKS-SUBINDICE-1) /
150300     WKS-INGRESO-TOTAL)
150400                 * 100
150500     END-IF.
150600
150700 ORDENA-TABLA-REGION.
150800     IF WKS-REGION-CONTADOR > 1
150900         PERFORM ORDENA-REGION-PASADA
151000             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
151100             UNTIL WKS-SUBINDICE-1 > WKS-REGION-CONTADOR - 1
151200     END-IF.
151300
151400 ORDENA-REGION-PASADA.
151500     PERFORM ORDENA-REGION-COMPARA
151600         VARYING WKS-SUBINDICE-2 FROM 1 BY 1
151700         UNTIL WKS-SUBINDICE-2 > WKS-REGION-CONTADOR -
151800     WKS-SUBINDICE-1.
151900
152000 ORDENA-REGION-COMPARA.
152100     ADD 1 TO WKS-SUBINDICE-2 GIVING WKS-SUBINDICE-3.
152200     IF REG-TOTAL-VENTAS(WKS-SUBINDICE-2)
152300        < REG-TOTAL-VENTAS(WKS-SUBINDICE-3)
152400         MOVE WKS-REGION-ENTRADA(WKS-SUBINDICE-2)
152500             TO WKS-TEMP-REGION-ENTRADA
152600         MOVE WKS-REGION-ENTRADA(WKS-SUBINDICE-3)
152700             TO WKS-REGION-ENTRADA(WKS-SUBINDICE-2)
152800         MOVE WKS-TEMP-REGION-ENTRADA
152900             TO WKS-REGION-ENTRADA(WKS-SUBINDICE-3)
153000     END-IF.
153100
153200*----------------------------------------------------------------*
153300*  ACUMULA-PRODUCTOS-TOP   AGRUPA WKS-TABLA-VALIDAS POR NOMBRE DE *
153400*  PRODUCTO, ORDENA LA TABLA ASCENDENTE POR CANTIDAD VENDIDA (LOS *
153500*  DE BAJO DESEMPENO QUEDAN AL FRENTE) Y TOMA LOS ULTIMOS CINCO   *
153600*  (EN ORDEN INVERSO) COMO EL TOP 5 POR CANTIDAD.                 *
153700*----------------------------------------------------------------*
153800 ACUMULA-PRODUCTOS-TOP.
153900     IF WKS-VALIDAS-CONTADOR > ZERO
154000         PERFORM ACUMULA-PRODUCTO-UN-REGISTRO
154100             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
154200             UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR
154300         PERFORM ORDENA-TABLA-PRODUCTO
154400         PERFORM EXTRAE-TOP5-PRODUCTOS
154500     END-IF.
154600
154700 ACUMULA-PRODUCTO-UN-REGISTRO.
154800     IF VAL-PRODUCTO-NOMBRE(WKS-SUBINDICE-1) NOT = SPACES
154900         SET WKS-NO-SE-ENCONTRO TO TRUE
155000         MOVE ZERO TO WKS-POSICION-ENCONTRADA
155100         IF WKS-PRODUCTO-CONTADOR > ZERO
155200             PERFORM BUSCA-PRODUCTO-UN-ELEMENTO
155300                 VARYING WKS-SUBINDICE-2 FROM 1 BY 1
155400                 UNTIL WKS-SUBINDICE-2 > WKS-PRODUCTO-CONTADOR
155500                    OR WKS-SE-ENCONTRO
155600         END-IF
155700         IF WKS-NO-SE-ENCONTRO
155800             ADD 1 TO WKS-PRODUCTO-CONTADOR
155900             MOVE WKS-PRODUCTO-CONTADOR TO WKS-POSICION-ENCONTRADA
156000             MOVE VAL-PRODUCTO-NOMBRE(WKS-SUBINDICE-1)
156100                 TO PRD-NOMBRE(WKS-POSICION-ENCONTRADA)
156200         END-IF
156300         ADD VAL-CANTIDAD(WKS-SUBINDICE-1)
156400             TO PRD-CANTIDAD-TOTAL(WKS-POSICION-ENCONTRADA)
156500         ADD VAL-MONTO(WKS-SUBINDICE-1)
156600             TO PRD-INGRESO-TOTAL(WKS-POSICION-ENCONTRADA)
156700     END-IF.
156800
156900 BUSCA-PRODUCTO-UN-ELEMENTO.
157000     IF PRD-NOMBRE(WKS-SUBINDICE-2)
157100        = VAL-PRODUCTO-NOMBRE(WKS-SUBINDICE-1)
157200         SET WKS-SE-ENCONTRO TO TRUE
157300         MOVE WKS-SUBINDICE-2 TO WKS-POSICION-ENCONTRADA
157400     END-IF.
157500
157600 ORDENA-TABLA-PRODUCTO.
157700     IF WKS-PRODUCTO-CONTADOR > 1
157800         PERFORM ORDENA-PRODUCTO-PASADA
157900             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
158000             UNTIL WKS-SUBINDICE-1 > WKS-PRODUCTO-CONTADOR - 1
158100     END-IF.
158200
158300 ORDENA-PRODUCTO-PASADA.
158400     PERFORM ORDENA-PRODUCTO-COMPARA
158500         VARYING WKS-SUBINDICE-2 FROM 1 BY 1
158600         UNTIL WKS-SUBINDICE-2 >
158700               WKS-PRODUCTO-CONTADOR - WKS-SUBINDICE-1.
158800
158900 ORDENA-PRODUCTO-COMPARA.
159000     ADD 1 TO WKS-SUBINDICE-2 GIVING WKS-SUBINDICE-3.
159100     IF PRD-CANTIDAD-TOTAL(WKS-SUBINDICE-2)
159200        > PRD-CANTIDAD-TOTAL(WKS-SUBINDICE-3)
159300         MOVE WKS-PRODUCTO-ENTRADA(WKS-SUBINDICE-2)
159400             TO WKS-TEMP-PRODUCTO-ENTRADA
159500         MOVE WKS-PRODUCTO-ENTRADA(WKS-SUBINDICE-3)
159600             TO WKS-PRODUCTO-ENTRADA(WKS-SUBINDICE-2)
159700         MOVE WKS-TEMP-PRODUCTO-ENTRADA
159800             TO WKS-PRODUCTO-ENTRADA(WKS-SUBINDICE-3)
159900     END-IF.
160000
160100 EXTRAE-TOP5-PRODUCTOS.
160200     MOVE ZERO TO WKS-TOP5-CONTADOR.
160300     MOVE WKS-PRODUCTO-CONTADOR TO WKS-SUBINDICE-1.
160400     PERFORM EXTRAE-TOP5-UN-PRODUCTO
160500         VARYING WKS-SUBINDICE-3 FROM 1 BY 1
160600         UNTIL WKS-SUBINDICE-3 > 5 OR WKS-SUBINDICE-1 < 1.
160700
160800 EXTRAE-TOP5-UN-PRODUCTO.
160900     ADD 1 TO WKS-TOP5-CONTADOR.
161000     MOVE PRD-NOMBRE(WKS-SUBINDICE-1)
161100         TO TOP5-NOMBRE(WKS-TOP5-CONTADOR).
161200     MOVE PRD-CANTIDAD-TOTAL(WKS-SUBINDICE-1)
161300         TO TOP5-CANTIDAD(WKS-TOP5-CONTADOR).
161400     MOVE PRD-INGRESO-TOTAL(WKS-SUBINDICE-1)
161500         TO TOP5-INGRESO(WKS-TOP5-CONTADOR).
161600     SUBTRACT 1 FROM WKS-SUBINDICE-1.
161700
161800*----------------------------------------------------------------*
161900*  DETERMINA-PRODUCTOS-BAJOS   LA TABLA DE PRODUCTOS YA QUEDO     *
162000*  ORDENADA ASCENDENTE POR CANTIDAD (ORDENA-TABLA-PRODUCTO), POR  *
162100*  LO QUE LOS DE BAJO DESEMPENO (< WKS-UMBRAL-BAJO-DESEMPENO)     *
162200*  QUEDAN AGRUPADOS AL FRENTE DE LA TABLA.                        *
162300*----------------------------------------------------------------*
162400 DETERMINA-PRODUCTOS-BAJOS.                                 VTA-0065
162500     MOVE ZERO TO WKS-BAJOS-CONTADOR.
162600     IF WKS-PRODUCTO-CONTADOR > ZERO
162700         PERFORM CUENTA-BAJO-DESEMPENO
162800             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
162900             UNTIL WKS-SUBINDICE-1 > WKS-PRODUCTO-CONTADOR
163000                OR PRD-CANTIDAD-TOTAL(WKS-SUBINDICE-1)
163100                       >= WKS-UMBRAL-BAJO-DESEMPENO
163200     END-IF.
163300
163400 CUENTA-BAJO-DESEMPENO.
163500     ADD 1 TO WKS-BAJOS-CONTADOR.
163600
163700*----------------------------------------------------------------*
163800*  ACUMULA-ANALISIS-CLIENTE   AGRUPA WKS-TABLA-VALIDAS POR        *
163900*  VAL-CLIENTE-ID, LLEVA LA LISTA DE PRODUCTOS DISTINTOS POR      *
164000*  CLIENTE (HASTA 20), CALCULA EL PROMEDIO DE ORDEN Y ORDENA      *
164100*  DESCENDENTE POR CLI-TOTAL-GASTADO.                             *
164200*----------------------------------------------------------------*
164300 ACUMULA-ANALISIS-CLIENTE.
164400     IF WKS-VALIDAS-CONTADOR > ZERO
164500         PERFORM ACUMULA-CLIENTE-UN-REGISTRO
164600             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
164700             UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR
164800         PERFORM CALCULA-PROMEDIO-UN-CLIENTE
164900             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
165000             UNTIL WKS-SUBINDICE-1 > WKS-CLIENTE-CONTADOR
165100         PERFORM ORDENA-PRODUCTOS-UN-CLIENTE
165200             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
165300             UNTIL WKS-SUBINDICE-1 > WKS-CLIENTE-CONTADOR
165400         PERFORM ORDENA-TABLA-CLIENTE
165500     END-IF.
165600
165700 ACUMULA-CLIENTE-UN-REGISTRO.
165800     IF VAL-CLIENTE-ID(WKS-SUBINDICE-1) NOT = SPACES
165900         SET WKS-NO-SE-ENCONTRO TO TRUE
166000         MOVE ZERO TO WKS-POSICION-ENCONTRADA
166100         IF WKS-CLIENTE-CONTADOR > ZERO
166200             PERFORM BUSCA-CLIENTE-UN-ELEMENTO
166300                 VARYING WKS-SUBINDICE-2 FROM 1 BY 1
166400                 UNTIL WKS-SUBINDICE-2 > WKS-CLIENTE-CONTADOR
166500                    OR WKS-SE-ENCONTRO
166600         END-IF
166700         IF WKS-NO-SE-ENCONTRO
166800             ADD 1 TO WKS-CLIENTE-CONTADOR
166900             MOVE WKS-CLIENTE-CONTADOR TO WKS-POSICION-ENCONTRADA
167000             MOVE VAL-CLIENTE-ID(WKS-SUBINDICE-1)
167100                 TO CLI-ID(WKS-POSICION-ENCONTRADA)
167200         END-IF
167300         ADD VAL-MONTO(WKS-SUBINDICE-1)
167400             TO CLI-TOTAL-GASTADO(WKS-POSICION-ENCONTRADA)
167500         ADD 1 TO CLI-CANTIDAD-COMPRAS(WKS-POSICION-ENCONTRADA)
167600         PERFORM AGREGA-PRODUCTO-DISTINTO-CLIENTE
167700     END-IF.
167800
167900 BUSCA-CLIENTE-UN-ELEMENTO.
168000     IF CLI-ID(WKS-SUBINDICE-2) = VAL-CLIENTE-ID(WKS-SUBINDICE-1)
168100         SET WKS-SE-ENCONTRO TO TRUE
168200         MOVE WKS-SUBINDICE-2 TO WKS-POSICION-ENCONTRADA
168300     END-IF.
168400
168500 AGREGA-PRODUCTO-DISTINTO-CLIENTE.
168600     SET WKS-NO-SE-ENCONTRO TO TRUE.
168700     IF CLI-PRODUCTOS-CONTADOR(WKS-POSICION-ENCONTRADA) > ZERO
168800         PERFORM BUSCA-PRODUCTO-DISTINTO-CLIENTE
168900             VARYING WKS-SUBINDICE-3 FROM 1 BY 1
169000             UNTIL WKS-SUBINDICE-3 >
169100                      
169200     CLI-PRODUCTOS-CONTADOR(WKS-POSICION-ENCONTRADA)
169300                OR WKS-SE-ENCONTRO
169400     END-IF.
169500     IF WKS-NO-SE-ENCONTRO
169600        AND CLI-PRODUCTOS-CONTADOR(WKS-POSICION-ENCONTRADA) < 20
169700         ADD 1 TO CLI-PRODUCTOS-CONTADOR(WKS-POSICION-ENCONTRADA)
169800         MOVE VAL-PRODUCTO-NOMBRE(WKS-SUBINDICE-1)
169900             TO CLI-PRODUCTO-COMPRADO
170000                 (WKS-POSICION-ENCONTRADA,
170100                  CLI-PRODUCTOS-CONTADOR(WKS-POSICION-ENCONTRADA))
170200     END-IF.
170300
170400 BUSCA-PRODUCTO-DISTINTO-CLIENTE.
170500     IF CLI-PRODUCTO-COMPRADO(WKS-POSICION-ENCONTRADA,
170600     WKS-SUBINDICE-3)
170700        = VAL-PRODUCTO-NOMBRE(WKS-SUBINDICE-1)
170800         SET WKS-SE-ENCONTRO TO TRUE
170900     END-IF.
171000
171100 CALCULA-PROMEDIO-UN-CLIENTE.
171200     IF CLI-CANTIDAD-COMPRAS(WKS-SUBINDICE-1) = ZERO
171300         MOVE ZERO TO CLI-PROMEDIO-ORDEN(WKS-SUBINDICE-1)
171400     ELSE
171500         COMPUTE CLI-PROMEDIO-ORDEN(WKS-SUBINDICE-1) ROUNDED =
171600             CLI-TOTAL-GASTADO(WKS-SUBINDICE-1)
171700                 / CLI-CANTIDAD-COMPRAS(WKS-SUBINDICE-1)
171800     END-IF.
171900
172000 ORDENA-PRODUCTOS-UN-CLIENTE.
172100     IF CLI-PRODUCTOS-CONTADOR(WKS-SUBINDICE-1) > 1
172200         PERFORM ORDENA-PRODUCTOS-CLIENTE-PASADA
172300             VARYING WKS-SUBINDICE-2 FROM 1 BY 1
172400             UNTIL WKS-SUBINDICE-2 >
172500                   CLI-PRODUCTOS-CONTADOR(WKS-SUBINDICE-1) - 1
172600     END-IF.
172700
172800 ORDENA-PRODUCTOS-CLIENTE-PASADA.
172900     PERFORM ORDENA-PRODUCTOS-CLIENTE-COMPARA
173000         VARYING WKS-SUBINDICE-3 FROM 1 BY 1
173100         UNTIL WKS-SUBINDICE-3 >
173200               CLI-PRODUCTOS-CONTADOR(WKS-SUBINDICE-1)
173300                   - WKS-SUBINDICE-2.
173400
173500 ORDENA-PRODUCTOS-CLIENTE-COMPARA.
173600     ADD 1 TO WKS-SUBINDICE-3 GIVING WKS-SUBINDICE-4.
173700     IF CLI-PRODUCTO-COMPRADO(WKS-SUBINDICE-1, WKS-SUBINDICE-3)
173800        > CLI-PRODUCTO-COMPRADO(WKS-SUBINDICE-1, WKS-SUBINDICE-4)
173900         MOVE CLI-PRODUCTO-COMPRADO(WKS-SUBINDICE-1,
174000     WKS-SUBINDICE-3)
174100             TO WKS-TEMP-PRODUCTO-UNITARIO
174200         MOVE CLI-PRODUCTO-COMPRADO(WKS-SUBINDICE-1,
174300     WKS-SUBINDICE-4)
174400             TO CLI-PRODUCTO-COMPRADO(WKS-SUBINDICE-1,
174500     WKS-SUBINDICE-3)
174600         MOVE WKS-TEMP-PRODUCTO-UNITARIO
174700             TO CLI-PRODUCTO-COMPRADO(WKS-SUBINDICE-1,
174800     WKS-SUBINDICE-4)
174900     END-IF.
175000
175100 ORDENA-TABLA-CLIENTE.
175200     IF WKS-CLIENTE-CONTADOR > 1
175300         PERFORM ORDENA-CLIENTE-PASADA
175400             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
175500             UNTIL WKS-SUBINDICE-1 > WKS-CLIENTE-CONTADOR - 1
175600     END-IF.
175700
175800 ORDENA-CLIENTE-PASADA.
175900     PERFORM ORDENA-CLIENTE-COMPARA
176000         VARYING WKS-SUBINDICE-2 FROM 1 BY 1
176100         UNTIL WKS-SUBINDICE-2 > WKS-CLIENTE-CONTADOR -
176200     WKS-SUBINDICE-1.
176300
176400 ORDENA-CLIENTE-COMPARA.
176500     ADD 1 TO WKS-SUBINDICE-2 GIVING WKS-SUBINDICE-3.
176600     IF CLI-TOTAL-GASTADO(WKS-SUBINDICE-2)
176700        < CLI-TOTAL-GASTADO(WKS-SUBINDICE-3)
176800         MOVE WKS-CLIENTE-ENTRADA(WKS-SUBINDICE-2)
176900             TO WKS-TEMP-CLIENTE-ENTRADA
177000         MOVE WKS-CLIENTE-ENTRADA(WKS-SUBINDICE-3)
177100             TO WKS-CLIENTE-ENTRADA(WKS-SUBINDICE-2)
177200         MOVE WKS-TEMP-CLIENTE-ENTRADA
177300             TO WKS-CLIENTE-ENTRADA(WKS-SUBINDICE-3)
177400     END-IF.
177500
177600*----------------------------------------------------------------*
177700*  ACUMULA-TENDENCIA-DIARIA   AGRUPA WKS-TABLA-VALIDAS POR        *
177800*  VAL-FECHA, LLEVA LA CUENTA DE CLIENTES DISTINTOS POR DIA       *
177900*  (HASTA 200) Y ORDENA ASCENDENTE POR FECHA (LA FECHA VIENE EN   *
178000*  FORMATO AAAA-MM-DD, EL ORDEN DE TEXTO ES TAMBIEN EL ORDEN      *
178100*  CRONOLOGICO).                                                  *
178200*----------------------------------------------------------------*
178300 ACUMULA-TENDENCIA-DIARIA.
178400     IF WKS-VALIDAS-CONTADOR > ZERO
178500         PERFORM ACUMULA-DIARIA-UN-REGISTRO
178600             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
178700             UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR
178800         PERFORM ORDENA-TABLA-DIARIA
178900     END-IF.
179000
179100 ACUMULA-DIARIA-UN-REGISTRO.
179200     IF VAL-FECHA(WKS-SUBINDICE-1) NOT = SPACES
179300         SET WKS-NO-SE-ENCONTRO TO TRUE
179400         MOVE ZERO TO WKS-POSICION-ENCONTRADA
179500         IF WKS-DIARIA-CONTADOR > ZERO
179600             PERFORM BUSCA-DIARIA-UN-ELEMENTO
179700                 VARYING WKS-SUBINDICE-2 FROM 1 BY 1
179800                 UNTIL WKS-SUBINDICE-2 > WKS-DIARIA-CONTADOR
179900                    OR WKS-SE-ENCONTRO
180000         END-IF
180100         IF WKS-NO-SE-ENCONTRO
180200             ADD 1 TO WKS-DIARIA-CONTADOR
180300             MOVE WKS-DIARIA-CONTADOR TO WKS-POSICION-ENCONTRADA
180400             MOVE VAL-FECHA(WKS-SUBINDICE-1)
180500                 TO DIA-FECHA(WKS-POSICION-ENCONTRADA)
180600         END-IF
180700         ADD VAL-MONTO(WKS-SUBINDICE-1)
180800             TO DIA-INGRESO(WKS-POSICION-ENCONTRADA)
180900         ADD 1 TO DIA-CANTIDAD-TXN(WKS-POSICION-ENCONTRADA)
181000         PERFORM AGREGA-CLIENTE-DISTINTO-DIARIO
181100     END-IF.
181200
181300 BUSCA-DIARIA-UN-ELEMENTO.
181400     IF DIA-FECHA(WKS-SUBINDICE-2) = VAL-FECHA(WKS-SUBINDICE-1)
181500         SET WKS-SE-ENCONTRO TO TRUE
181600         MOVE WKS-SUBINDICE-2 TO WKS-POSICION-ENCONTRADA
181700     END-IF.
181800
181900 AGREGA-CLIENTE-DISTINTO-DIARIO.
182000     SET WKS-NO-SE-ENCONTRO TO TRUE.
182100     IF DIA-CLIENTES-CONTADOR(WKS-POSICION-ENCONTRADA) > ZERO
182200         PERFORM BUSCA-CLIENTE-DISTINTO-DIARIO
182300             VARYING WKS-SUBINDICE-3 FROM 1 BY 1
182400             UNTIL WKS-SUBINDICE-3 >
182500                      
182600     DIA-CLIENTES-CONTADOR(WKS-POSICION-ENCONTRADA)
182700                OR WKS-SE-ENCONTRO
182800     END-IF.
182900     IF WKS-NO-SE-ENCONTRO
183000        AND DIA-CLIENTES-CONTADOR(WKS-POSICION-ENCONTRADA) < 200
183100         ADD 1 TO DIA-CLIENTES-CONTADOR(WKS-POSICION-ENCONTRADA)
183200         MOVE VAL-CLIENTE-ID(WKS-SUBINDICE-1)
183300             TO DIA-CLIENTE-VISTO
183400                 (WKS-POSICION-ENCONTRADA,
183500                  DIA-CLIENTES-CONTADOR(WKS-POSICION-ENCONTRADA))
183600     END-IF.
183700
183800 BUSCA-CLIENTE-DISTINTO-DIARIO.
183900     IF DIA-CLIENTE-VISTO(WKS-POSICION-ENCONTRADA,
184000     WKS-SUBINDICE-3)
184100        = VAL-CLIENTE-ID(WKS-SUBINDICE-1)
184200         SET WKS-SE-ENCONTRO TO TRUE
184300     END-IF.
184400
184500 ORDENA-TABLA-DIARIA.
184600     IF WKS-DIARIA-CONTADOR > 1
184700         PERFORM ORDENA-DIARIA-PASADA
184800             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
184900             UNTIL WKS-SUBINDICE-1 > WKS-DIARIA-CONTADOR - 1
185000     END-IF.
185100
185200 ORDENA-DIARIA-PASADA.
185300     PERFORM ORDENA-DIARIA-COMPARA
185400         VARYING WKS-SUBINDICE-2 FROM 1 BY 1
185500         UNTIL WKS-SUBINDICE-2 > WKS-DIARIA-CONTADOR -
185600     WKS-SUBINDICE-1.
185700
185800 ORDENA-DIARIA-COMPARA.
185900     ADD 1 TO WKS-SUBINDICE-2 GIVING WKS-SUBINDICE-3.
186000     IF DIA-FECHA(WKS-SUBINDICE-2) > DIA-FECHA(WKS-SUBINDICE-3)
186100         MOVE WKS-DIARIA-ENTRADA(WKS-SUBINDICE-2)
186200             TO WKS-TEMP-DIARIA-ENTRADA
186300         MOVE WKS-DIARIA-ENTRADA(WKS-SUBINDICE-3)
186400             TO WKS-DIARIA-ENTRADA(WKS-SUBINDICE-2)
186500         MOVE WKS-TEMP-DIARIA-ENTRADA
186600             TO WKS-DIARIA-ENTRADA(WKS-SUBINDICE-3)
186700     END-IF.
186800
186900*----------------------------------------------------------------*
187000*  DETERMINA-DIA-PICO   RECORRE LA TABLA DE TENDENCIA DIARIA (YA  *
187100*  ORDENADA POR FECHA) Y SE QUEDA CON EL DIA DE MAYOR INGRESO.    *
187200*----------------------------------------------------------------*
187300 DETERMINA-DIA-PICO.
187400     MOVE 'No data' TO PICO-FECHA.
187500     MOVE ZERO TO PICO-INGRESO.
187600     MOVE ZERO TO PICO-CANTIDAD-TXN.
187700     IF WKS-DIARIA-CONTADOR > ZERO
187800         PERFORM BUSCA-DIA-PICO-UN-ELEMENTO
187900             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
188000             UNTIL WKS-SUBINDICE-1 > WKS-DIARIA-CONTADOR
188100     END-IF.
188200
188300 BUSCA-DIA-PICO-UN-ELEMENTO.
188400     IF DIA-INGRESO(WKS-SUBINDICE-1) > PICO-INGRESO
188500         MOVE DIA-FECHA(WKS-SUBINDICE-1)       TO PICO-FECHA
188600         MOVE DIA-INGRESO(WKS-SUBINDICE-1)     TO PICO-INGRESO
188700         MOVE DIA-CANTIDAD-TXN(WKS-SUBINDICE-1) TO
188800     PICO-CANTIDAD-TXN
188900     END-IF.
189000
189100******************************************************************
189200*  400-ENRIQUECIMIENTO-PRODUCTO (TU-4)                            *
189300*  CARGA EL MAESTRO DE PRODUCTOS (VTAMPRD) A UNA TABLA EN         *
189400*  MEMORIA ORDENADA POR CLAVE Y, POR CADA TRANSACCION VALIDA,     *
189500*  EXTRAE LA PARTE NUMERICA DE VTA-PRODUCTO-ID Y BUSCA CONTRA EL  *
189600*  MAESTRO (SEARCH ALL). SI CRUZA, AGREGA CATEGORIA/MARCA/        *
189700*  CALIFICACION Y MARCA LA BANDERA DE CRUCE EN 'True'; SI NO      *
189800*  CRUZA, LA MARCA EN 'False' Y DEJA LOS CAMPOS DE ENRIQUECIMIENTO*
189900*  EN BLANCO/CERO. EL RESULTADO SE ESCRIBE EN VTAENRI (REGLA TU-4)*
190000******************************************************************
190100 400-ENRIQUECIMIENTO-PRODUCTO SECTION.                      VTA-0058
190200 400-ENRIQUECIMIENTO-INICIO.
190300     PERFORM CARGA-TABLA-VTAMPRD.
190400     MOVE ZERO TO WKS-ENRIQUECIDOS.
190500     MOVE ZERO TO WKS-SIN-CRUCE.
190600     PERFORM ESCRIBE-ENCABEZADO-VTAENRI.
190700     IF WKS-VALIDAS-CONTADOR > ZERO
190800         PERFORM ENRIQUECE-TRANSACCION
190900             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
191000             UNTIL WKS-SUBINDICE-1 > WKS-VALIDAS-CONTADOR
191100     END-IF.
191200     IF (WKS-ENRIQUECIDOS + WKS-SIN-CRUCE) > ZERO
191300         COMPUTE WKS-PORCENTAJE-CRUCE ROUNDED =
191400             (WKS-ENRIQUECIDOS / (WKS-ENRIQUECIDOS +
191500     WKS-SIN-CRUCE))
191600             * 100
191700     ELSE
191800         MOVE ZERO TO WKS-PORCENTAJE-CRUCE
191900     END-IF.
192000 400-ENRIQUECIMIENTO-EXIT.
192100     EXIT.
192200
192300*----------------------------------------------------------------*
192400*  CARGA-TABLA-VTAMPRD    LEE VTAMPRD COMPLETO A                  *
192500*  WKS-TABLA-MAESTRO-PRODUCTO. EL ARCHIVO VIENE ORDENADO POR      *
192600*  CLAVE DE FABRICA, LO QUE PERMITE LA BUSQUEDA BINARIA           *
192700*  (SEARCH ALL) EN ENRIQUECE-TRANSACCION. TOPE DE 3000 PRODUCTOS. *
192800*----------------------------------------------------------------*
192900 CARGA-TABLA-VTAMPRD SECTION.                               VTA-0058
193000 CARGA-TABLA-VTAMPRD-INICIO.
193100     MOVE ZERO TO WKS-MAESTRO-CONTADOR.
193200     PERFORM LEE-VTAMPRD.
193300     IF WKS-FIN-VTAMPRD
193400         GO TO CARGA-TABLA-VTAMPRD-EXIT.
193500*    LA PRIMERA LINEA ES EL ENCABEZADO, SE DESCARTA SIN CONTAR.
193600     PERFORM LEE-VTAMPRD.
193700 CARGA-TABLA-VTAMPRD-CICLO.
193800     IF WKS-FIN-VTAMPRD
193900         GO TO CARGA-TABLA-VTAMPRD-EXIT.
194000     IF WKS-LINEA-TRABAJO NOT = SPACES
194100        AND WKS-MAESTRO-CONTADOR < 3000
194200         PERFORM PARTE-REGISTRO-VTAMPRD
194300     END-IF.
194400     PERFORM LEE-VTAMPRD.
194500     GO TO CARGA-TABLA-VTAMPRD-CICLO.
194600 CARGA-TABLA-VTAMPRD-EXIT.
194700     EXIT.
194800
194900 LEE-VTAMPRD.
195000     READ VTAMPRD INTO WKS-LINEA-TRABAJO
195100         AT END
195200             SET WKS-FIN-VTAMPRD TO TRUE
195300     END-READ.
195400     EVALUATE FS-VTAMPRD
195500         WHEN '00'
195600             CONTINUE
195700         WHEN '10'
195800             CONTINUE
195900         WHEN OTHER
196000             MOVE 'VTAMPRD'  TO ARCHIVO
196100             MOVE 'READ'     TO ACCION
196200             MOVE SPACES     TO LLAVE
196300             CALL 'DEBD1R00' USING WKS-PROGRAMA, ARCHIVO, ACCION,
196400                                    LLAVE, FS-VTAMPRD, FSE-VTAMPRD
196500             SET WKS-FIN-VTAMPRD TO TRUE
196600     END-EVALUATE.
196700
196800*----------------------------------------------------------------*
196900*  PARTE-REGISTRO-VTAMPRD                                        *
197000*  DIVIDE LA LINEA DEL MAESTRO EN SUS SEIS CAMPOS (NUM|TITULO|    *
197100*  CATEGORIA|MARCA|PRECIO|CALIFICACION) Y LOS DEPOSITA EN LA      *
197200*  SIGUIENTE POSICION LIBRE DE WKS-TABLA-MAESTRO-PRODUCTO. UNA    *
197300*  LINEA QUE NO PARTA EN SEIS CAMPOS, O CUYA CLAVE NO SEA         *
197400*  NUMERICA, SE DESCARTA (NO EXISTE CONTADOR DE ERROR EN EL       *
197500*  MAESTRO, PUES NO ES REGLA DE NEGOCIO DE ESTA CORRIDA).         *
197600*----------------------------------------------------------------*
197700 PARTE-REGISTRO-VTAMPRD.
197800     MOVE SPACES TO WKS-CAMPO-TABLA-MPR(1) WKS-CAMPO-TABLA-MPR(2)
197900                    WKS-CAMPO-TABLA-MPR(3) WKS-CAMPO-TABLA-MPR(4)
198000                    WKS-CAMPO-TABLA-MPR(5) WKS-CAMPO-TABLA-MPR(6).
198100     MOVE ZERO TO WKS-CANTIDAD-CAMPOS-MPR.
198200     UNSTRING WKS-LINEA-TRABAJO DELIMITED BY '|'
198300         INTO WKS-CAMPO-TABLA-MPR(1) WKS-CAMPO-TABLA-MPR(2)
198400              WKS-CAMPO-TABLA-MPR(3) WKS-CAMPO-TABLA-MPR(4)
198500              WKS-CAMPO-TABLA-MPR(5) WKS-CAMPO-TABLA-MPR(6)
198600         TALLYING IN WKS-CANTIDAD-CAMPOS-MPR
198700     END-UNSTRING.
198800     IF WKS-CANTIDAD-CAMPOS-MPR = 6
198900         MOVE WKS-CAMPO-TABLA-MPR(1) TO WKS-CAMPO-LIMPIO
199000         PERFORM RECORTA-CAMPO
199100         PERFORM CONVIERTE-CANTIDAD
199200         IF WKS-CAMPO-NUMERICO-OK
199300             ADD 1 TO WKS-MAESTRO-CONTADOR
199400             MOVE VTA-CANTIDAD
199500                 TO WKS-MAESTRO-CLAVE(WKS-MAESTRO-CONTADOR)
199600
199700             MOVE WKS-CAMPO-TABLA-MPR(3) TO WKS-CAMPO-LIMPIO
199800             PERFORM RECORTA-CAMPO
199900             MOVE WKS-CAMPO-LIMPIO(1:20)
200000                 TO WKS-MAESTRO-CATEGORIA(WKS-MAESTRO-CONTADOR)
200100
200200             MOVE WKS-CAMPO-TABLA-MPR(4) TO WKS-CAMPO-LIMPIO
200300             PERFORM RECORTA-CAMPO
200400             MOVE WKS-CAMPO-LIMPIO(1:20)
200500                 TO WKS-MAESTRO-MARCA(WKS-MAESTRO-CONTADOR)
200600
200700             MOVE WKS-CAMPO-TABLA-MPR(6) TO WKS-CAMPO-LIMPIO
200800             PERFORM RECORTA-CAMPO
200900             PERFORM CONVIERTE-PRECIO
201000             IF WKS-CAMPO-NUMERICO-OK
201100                 MOVE VTA-PRECIO-UNIT TO
201200                    
201300     WKS-MAESTRO-CALIFICACION(WKS-MAESTRO-CONTADOR)
201400             ELSE
201500                 MOVE ZERO TO
201600                    
201700     WKS-MAESTRO-CALIFICACION(WKS-MAESTRO-CONTADOR)
201800             END-IF
201900         END-IF
202000     END-IF.
202100
202200*----------------------------------------------------------------*
202300*  EXTRAE-CLAVE-NUMERICA   TOMA VAL-PRODUCTO-ID(WKS-SUBINDICE-1)  *
202400*  Y VERIFICA QUE INICIE CON 'P' Y QUE LOS CINCO CARACTERES       *
202500*  RESTANTES SEAN NUMERICOS. SI CUMPLE, DEJA LA CLAVE NUMERICA EN *
202600*  WKS-CLAVE-BUSCADA Y ENCIENDE WKS-CLAVE-EXTRAIDA-OK.            *
202700*  CLAVE EN CERO (P00000) SE TRATA COMO SIN CRUCE Y NO       *    VTA-0121
202800*  PARTICIPA DEL SEARCH ALL CONTRA EL MAESTRO (REGLA TU-4).  *    VTA-0121
202900*----------------------------------------------------------------*
203000 EXTRAE-CLAVE-NUMERICA.
203100     SET WKS-CLAVE-EXTRAIDA-MAL TO TRUE.
203200     MOVE ZERO TO WKS-CLAVE-BUSCADA.
203300     MOVE VAL-PRODUCTO-ID(WKS-SUBINDICE-1) TO
203400     WKS-CLAVE-PRODUCTO-TRABAJO.
203500     IF WKS-CLAVE-PRODUCTO-PREF = 'P'
203600        AND WKS-CLAVE-PRODUCTO-NUM IS NUMERIC
203700         MOVE WKS-CLAVE-PRODUCTO-NUM-9 TO WKS-CLAVE-BUSCADA
203800         IF WKS-CLAVE-BUSCADA = ZERO                              VTA-0121
203900             SET WKS-CLAVE-EXTRAIDA-MAL TO TRUE                   VTA-0121
204000         ELSE                                                     VTA-0121
204100             SET WKS-CLAVE-EXTRAIDA-OK TO TRUE                    VTA-0121
204200         END-IF                                                   VTA-0121
204300     END-IF.
204400
204500*----------------------------------------------------------------*
204600*  ENRIQUECE-TRANSACCION   ARMA REG-VTAENRI CON LOS OCHO CAMPOS   *
204700*  DE LA TRANSACCION VALIDA WKS-SUBINDICE-1 Y, SI LA CLAVE DE     *
204800*  PRODUCTO SE PUEDE EXTRAER Y CRUZA CONTRA EL MAESTRO, AGREGA    *
204900*  CATEGORIA/MARCA/CALIFICACION Y MARCA EL CRUCE (REGLA TU-4).    *
205000*----------------------------------------------------------------*
205100 ENRIQUECE-TRANSACCION.
205200     MOVE VAL-TRANSACCION(WKS-SUBINDICE-1)   TO
205300     ENR-TRANSACCION-ID.
205400     MOVE VAL-FECHA(WKS-SUBINDICE-1)          TO ENR-FECHA.
205500     MOVE VAL-PRODUCTO-ID(WKS-SUBINDICE-1)    TO ENR-PRODUCTO-ID.
205600     MOVE VAL-PRODUCTO-NOMBRE(WKS-SUBINDICE-1) TO
205700     ENR-PRODUCTO-NOMBRE.
205800     MOVE VAL-CANTIDAD(WKS-SUBINDICE-1)       TO ENR-CANTIDAD.
205900     MOVE VAL-PRECIO-UNIT(WKS-SUBINDICE-1)    TO ENR-PRECIO-UNIT.
206000     MOVE VAL-CLIENTE-ID(WKS-SUBINDICE-1)     TO ENR-CLIENTE-ID.
206100     MOVE VAL-REGION(WKS-SUBINDICE-1)         TO ENR-REGION.
206200     MOVE SPACES TO ENR-API-CATEGORIA.
206300     MOVE SPACES TO ENR-API-MARCA.
206400     MOVE ZERO   TO ENR-API-CALIFICACION.
206500     SET ENR-CRUCE-NO-OK TO TRUE.
206600
206700     PERFORM EXTRAE-CLAVE-NUMERICA.
206800     IF WKS-CLAVE-EXTRAIDA-OK AND WKS-MAESTRO-CONTADOR > ZERO
206900         SET WKS-IX-MAESTRO TO 1
207000         SEARCH ALL WKS-MAESTRO-ENTRADA
207100             AT END
207200                 SET ENR-CRUCE-NO-OK TO TRUE
207300             WHEN WKS-MAESTRO-CLAVE(WKS-IX-MAESTRO) =
207400     WKS-CLAVE-BUSCADA
207500                 MOVE WKS-MAESTRO-CATEGORIA(WKS-IX-MAESTRO)
207600                     TO ENR-API-CATEGORIA
207700                 MOVE WKS-MAESTRO-MARCA(WKS-IX-MAESTRO)
207800                     TO ENR-API-MARCA
207900                 MOVE WKS-MAESTRO-CALIFICACION(WKS-IX-MAESTRO)
208000                     TO ENR-API-CALIFICACION
208100                 SET ENR-CRUCE-OK TO TRUE
208200         END-SEARCH
208300     END-IF.
208400
208500     IF ENR-CRUCE-OK
208600         ADD 1 TO WKS-ENRIQUECIDOS
208700     ELSE
208800         ADD 1 TO WKS-SIN-CRUCE
208900     END-IF.
209000     PERFORM ESCRIBE-VTAENRI.
209100
209200*----------------------------------------------------------------*
209300*  ESCRIBE-ENCABEZADO-VTAENRI   ESCRIBE LA PRIMERA LINEA DEL      *
209400*  ARCHIVO DE SALIDA ENRIQUECIDO, CON LOS NOMBRES DE COLUMNA.     *
209500*----------------------------------------------------------------*
209600 ESCRIBE-ENCABEZADO-VTAENRI.
209700     MOVE SPACES TO WKS-LINEA-ENRIQUECIDA.
209800     STRING 'TransactionID' '|' 'Date' '|' 'ProductID' '|'
209900            'ProductName' '|' 'Quantity' '|' 'UnitPrice' '|'
210000            'CustomerID' '|' 'Region' '|' 'API_Category' '|'
210100            'API_Brand' '|' 'API_Rating' '|' 'API_Match'
210200            DELIMITED BY SIZE INTO WKS-LINEA-ENRIQUECIDA
210300     END-STRING.
210400     WRITE REG-VTAENRI-LINEA FROM WKS-LINEA-ENRIQUECIDA.
210500
210600*----------------------------------------------------------------*
210700*  ESCRIBE-VTAENRI   ARMA LA LINEA PIPE-DELIMITADA DE SALIDA A    *
210800*  PARTIR DE REG-VTAENRI Y LA ESCRIBE EN VTAENRI.                 *
210900*----------------------------------------------------------------*
211000 ESCRIBE-VTAENRI.
211100     MOVE SPACES TO WKS-LINEA-ENRIQUECIDA.
211200     STRING ENR-TRANSACCION-ID    DELIMITED BY SIZE '|'
211300            ENR-FECHA              DELIMITED BY SIZE '|'
211400            ENR-PRODUCTO-ID        DELIMITED BY SIZE '|'
211500            ENR-PRODUCTO-NOMBRE    DELIMITED BY SPACE '|'
211600            ENR-CANTIDAD           DELIMITED BY SIZE '|'
211700            ENR-PRECIO-UNIT        DELIMITED BY SIZE '|'
211800            ENR-CLIENTE-ID         DELIMITED BY SIZE '|'
211900            ENR-REGION             DELIMITED BY SPACE '|'
212000            ENR-API-CATEGORIA      DELIMITED BY SPACE '|'
212100            ENR-API-MARCA          DELIMITED BY SPACE '|'
212200            ENR-API-CALIFICACION   DELIMITED BY SIZE '|'
212300            ENR-API-CRUCE          DELIMITED BY SIZE
212400            INTO WKS-LINEA-ENRIQUECIDA
212500     END-STRING.
212600     WRITE REG-VTAENRI-LINEA FROM WKS-LINEA-ENRIQUECIDA.
212700
212800******************************************************************
212900*  500-REPORTE-ANALITICO (TU-5)                                   *
213000*  ARMA EL REPORTE IMPRESO DE ANALITICA DE VENTAS A 80 COLUMNAS,  *
213100*  CONSUMIENDO LOS RESULTADOS DE TU-2 (INVALIDAS), TU-3 (TABLAS   *
213200*  ANALITICAS) Y TU-4 (ENRIQUECIMIENTO), Y LO ESCRIBE EN VTARPT.  *
213300******************************************************************
213400 500-REPORTE-ANALITICO SECTION.
213500 500-REPORTE-INICIO.
213600     PERFORM ENCABEZADO-REPORTE.
213700     PERFORM SECCION-RESUMEN.
213800     PERFORM SECCION-REGIONES.
213900     PERFORM SECCION-TOP-PRODUCTOS.
214000     PERFORM SECCION-CLIENTES.
214100     PERFORM SECCION-TENDENCIA-DIARIA.
214200     PERFORM SECCION-PRODUCTOS-BAJOS.
214300     PERFORM SECCION-ENRIQUECIMIENTO.
214400     PERFORM PIE-REPORTE.
214500 500-REPORTE-EXIT.
214600     EXIT.
214700
214800*----------------------------------------------------------------*
214900*  ENCABEZADO-REPORTE   BLOQUE DE TITULO ENTRE LINEAS DE '='.     *
215000*----------------------------------------------------------------*
215100 ENCABEZADO-REPORTE.
215200     WRITE REG-VTARPT FROM WKS-SEPARADOR.
215300     WRITE REG-VTARPT FROM WKS-LIN-TITULO.
215400     WRITE REG-VTARPT FROM WKS-SEPARADOR.
215500     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
215600
215700*----------------------------------------------------------------*
215800*  SECCION-RESUMEN   TOTAL DE TRANSACCIONES PROCESADAS, TOTAL     *
215900*  DE INVALIDAS Y EL INGRESO TOTAL DE LA CORRIDA.                 *
216000*----------------------------------------------------------------*
216100 SECCION-RESUMEN.
216200     MOVE SPACES TO RES-ETIQUETA.
216300     MOVE 'Transactions Processed:'   TO RES-ETIQUETA.
216400     MOVE WKS-PARSEADOS               TO RES-VALOR.
216500     WRITE REG-VTARPT FROM WKS-LIN-RESUMEN.
216600
216700     MOVE SPACES TO RES-ETIQUETA.
216800     MOVE 'Invalid Transactions:'     TO RES-ETIQUETA.
216900     MOVE WKS-INVALIDOS               TO RES-VALOR.
217000     WRITE REG-VTARPT FROM WKS-LIN-RESUMEN.
217100
217200     MOVE SPACES TO RES-ETIQUETA.
217300     MOVE 'Total Revenue:'            TO RES-ETIQUETA.
217400     MOVE WKS-INGRESO-TOTAL           TO RES-VALOR.
217500     WRITE REG-VTARPT FROM WKS-LIN-RESUMEN.
217600     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
217700
217800*----------------------------------------------------------------*
217900*  SECCION-REGIONES   TABLA YA ORDENADA DESCENDENTE POR TOTAL DE  *
218000*  VENTAS (ORDENA-TABLA-REGION EN TU-3); CIERRA CON LINEA DE      *
218100*  GRAN TOTAL (CORTE DE CONTROL AL FINAL DE LA TABLA).            *
218200*----------------------------------------------------------------*
218300 SECCION-REGIONES.
218400     WRITE REG-VTARPT FROM WKS-LIN-REGION-ENC.
218500     IF WKS-REGION-CONTADOR > ZERO
218600         PERFORM ESCRIBE-REGION-UN-RENGLON
218700             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
218800             UNTIL WKS-SUBINDICE-1 > WKS-REGION-CONTADOR
218900     END-IF.
219000     MOVE SPACES TO RGD-NOMBRE.
219100     MOVE 'TOTAL'          TO RGD-NOMBRE.
219200     MOVE WKS-INGRESO-TOTAL TO RGD-TOTAL.
219300     MOVE WKS-VALIDAS-CONTADOR TO RGD-CANTIDAD.
219400     MOVE 100.00           TO RGD-PORCENTAJE.
219500     WRITE REG-VTARPT FROM WKS-LIN-REGION-DET.
219600     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
219700
219800 ESCRIBE-REGION-UN-RENGLON.
219900     MOVE REG-NOMBRE(WKS-SUBINDICE-1)       TO RGD-NOMBRE.
220000     MOVE REG-TOTAL-VENTAS(WKS-SUBINDICE-1)  TO RGD-TOTAL.
220100     MOVE REG-CANTIDAD-TXN(WKS-SUBINDICE-1)  TO RGD-CANTIDAD.
220200     MOVE REG-PORCENTAJE(WKS-SUBINDICE-1)    TO RGD-PORCENTAJE.
220300     WRITE REG-VTARPT FROM WKS-LIN-REGION-DET.
220400
220500*----------------------------------------------------------------*
220600*  SECCION-TOP-PRODUCTOS   LOS CINCO PRODUCTOS DE MAYOR CANTIDAD  *
220700*  VENDIDA (WKS-TABLA-TOP5, YA ARMADA EN TU-3).                   *
220800*----------------------------------------------------------------*
220900 SECCION-TOP-PRODUCTOS.
221000     WRITE REG-VTARPT FROM WKS-LIN-TOP-ENC.
221100     IF WKS-TOP5-CONTADOR > ZERO
221200         PERFORM ESCRIBE-TOP5-UN-RENGLON
221300             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
221400             UNTIL WKS-SUBINDICE-1 > WKS-TOP5-CONTADOR
221500     END-IF.
221600     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
221700
221800 ESCRIBE-TOP5-UN-RENGLON.
221900     MOVE WKS-SUBINDICE-1                  TO TPD-RANGO.
222000     MOVE TOP5-NOMBRE(WKS-SUBINDICE-1)     TO TPD-NOMBRE.
222100     MOVE TOP5-CANTIDAD(WKS-SUBINDICE-1)   TO TPD-CANTIDAD.
222200     MOVE TOP5-INGRESO(WKS-SUBINDICE-1)    TO TPD-INGRESO.
222300     WRITE REG-VTARPT FROM WKS-LIN-TOP-DET.
222400
222500*----------------------------------------------------------------*
222600*  SECCION-CLIENTES   TABLA YA ORDENADA DESCENDENTE POR TOTAL     *
222700*  GASTADO (ORDENA-TABLA-CLIENTE EN TU-3).                        *
222800*----------------------------------------------------------------*
222900 SECCION-CLIENTES.
223000     WRITE REG-VTARPT FROM WKS-LIN-CLIENTE-ENC.
223100     IF WKS-CLIENTE-CONTADOR > ZERO
223200         PERFORM ESCRIBE-CLIENTE-UN-RENGLON
223300             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
223400             UNTIL WKS-SUBINDICE-1 > WKS-CLIENTE-CONTADOR
223500     END-IF.
223600     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
223700
223800 ESCRIBE-CLIENTE-UN-RENGLON.
223900     MOVE CLI-ID(WKS-SUBINDICE-1)              TO CLD-ID.
224000     MOVE CLI-TOTAL-GASTADO(WKS-SUBINDICE-1)   TO CLD-TOTAL.
224100     MOVE CLI-CANTIDAD-COMPRAS(WKS-SUBINDICE-1) TO CLD-ORDENES.
224200     MOVE CLI-PROMEDIO-ORDEN(WKS-SUBINDICE-1)  TO CLD-PROMEDIO.
224300     WRITE REG-VTARPT FROM WKS-LIN-CLIENTE-DET.
224400
224500*----------------------------------------------------------------*
224600*  SECCION-TENDENCIA-DIARIA   TABLA YA ORDENADA ASCENDENTE POR    *
224700*  FECHA (ORDENA-TABLA-DIARIA EN TU-3), CON EL DIA PICO AL FINAL. *
224800*----------------------------------------------------------------*
224900 SECCION-TENDENCIA-DIARIA.
225000     WRITE REG-VTARPT FROM WKS-LIN-DIARIA-ENC.
225100     IF WKS-DIARIA-CONTADOR > ZERO
225200         PERFORM ESCRIBE-DIARIA-UN-RENGLON
225300             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
225400             UNTIL WKS-SUBINDICE-1 > WKS-DIARIA-CONTADOR
225500     END-IF.
225600     MOVE PICO-FECHA                       TO PCO-FECHA.
225700     MOVE PICO-INGRESO                     TO PCO-INGRESO.
225800     MOVE PICO-CANTIDAD-TXN                TO PCO-CANTIDAD.
225900     WRITE REG-VTARPT FROM WKS-LIN-DIARIA-PICO.
226000     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
226100
226200 ESCRIBE-DIARIA-UN-RENGLON.
226300     MOVE DIA-FECHA(WKS-SUBINDICE-1)           TO DID-FECHA.
226400     MOVE DIA-INGRESO(WKS-SUBINDICE-1)         TO DID-INGRESO.
226500     MOVE DIA-CANTIDAD-TXN(WKS-SUBINDICE-1)    TO DID-CANTIDAD.
226600     MOVE DIA-CLIENTES-CONTADOR(WKS-SUBINDICE-1) TO DID-CLIENTES.
226700     WRITE REG-VTARPT FROM WKS-LIN-DIARIA-DET.
226800
226900*----------------------------------------------------------------*
227000*  SECCION-PRODUCTOS-BAJOS   LOS WKS-BAJOS-CONTADOR PRODUCTOS DE  *
227100*  BAJO DESEMPENO QUEDARON AL FRENTE DE LA TABLA DE PRODUCTOS     *
227200*  (DETERMINA-PRODUCTOS-BAJOS EN TU-3). SI NO HAY NINGUNO, SE     *
227300*  IMPRIME UN RENGLON 'NONE'.                                     *
227400*----------------------------------------------------------------*
227500 SECCION-PRODUCTOS-BAJOS.
227600     WRITE REG-VTARPT FROM WKS-LIN-BAJOS-ENC.
227700     IF WKS-BAJOS-CONTADOR > ZERO
227800         PERFORM ESCRIBE-BAJOS-UN-RENGLON
227900             VARYING WKS-SUBINDICE-1 FROM 1 BY 1
228000             UNTIL WKS-SUBINDICE-1 > WKS-BAJOS-CONTADOR
228100     ELSE
228200         MOVE SPACES TO BJD-NOMBRE
228300         MOVE 'NONE'      TO BJD-NOMBRE
228400         MOVE ZERO        TO BJD-CANTIDAD
228500         MOVE ZERO        TO BJD-INGRESO
228600         WRITE REG-VTARPT FROM WKS-LIN-BAJOS-DET
228700     END-IF.
228800     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
228900
229000 ESCRIBE-BAJOS-UN-RENGLON.
229100     MOVE PRD-NOMBRE(WKS-SUBINDICE-1)         TO BJD-NOMBRE.
229200     MOVE PRD-CANTIDAD-TOTAL(WKS-SUBINDICE-1) TO BJD-CANTIDAD.
229300     MOVE PRD-INGRESO-TOTAL(WKS-SUBINDICE-1)  TO BJD-INGRESO.
229400     WRITE REG-VTARPT FROM WKS-LIN-BAJOS-DET.
229500
229600*----------------------------------------------------------------*
229700*  SECCION-ENRIQUECIMIENTO   TOTALES DE CRUCE CONTRA EL MAESTRO   *
229800*  DE PRODUCTOS Y EL PORCENTAJE DE CRUCE (TU-4).                  *
229900*----------------------------------------------------------------*
230000 SECCION-ENRIQUECIMIENTO.
230100     MOVE SPACES TO ENQ-ETIQUETA.
230200     MOVE 'Total Records:'       TO ENQ-ETIQUETA.
230300     MOVE WKS-VALIDAS-CONTADOR   TO ENQ-VALOR.
230400     WRITE REG-VTARPT FROM WKS-LIN-ENRIQ.
230500
230600     MOVE SPACES TO ENQ-ETIQUETA.
230700     MOVE 'Matched:'             TO ENQ-ETIQUETA.
230800     MOVE WKS-ENRIQUECIDOS       TO ENQ-VALOR.
230900     WRITE REG-VTARPT FROM WKS-LIN-ENRIQ.
231000
231100     MOVE SPACES TO ENQ-ETIQUETA.
231200     MOVE 'Unmatched:'           TO ENQ-ETIQUETA.
231300     MOVE WKS-SIN-CRUCE          TO ENQ-VALOR.
231400     WRITE REG-VTARPT FROM WKS-LIN-ENRIQ.
231500
231600     MOVE WKS-PORCENTAJE-CRUCE   TO ENP-PORCENTAJE.
231700     WRITE REG-VTARPT FROM WKS-LIN-ENRIQ-PCT.
231800     WRITE REG-VTARPT FROM WKS-LINEA-BLANCO.
231900
232000*----------------------------------------------------------------*
232100*  PIE-REPORTE   LINEA FINAL DEL REPORTE.                         *
232200*----------------------------------------------------------------*
232300 PIE-REPORTE.
232400     WRITE REG-VTARPT FROM WKS-SEPARADOR.
232500     MOVE SPACES TO WKS-LIN-TITULO.
232600     STRING '  *** END OF SALES ANALYTICS REPORT ***'
232700         DELIMITED BY SIZE INTO WKS-LIN-TITULO
232800     END-STRING.
232900     WRITE REG-VTARPT FROM WKS-LIN-TITULO.
233000     WRITE REG-VTARPT FROM WKS-SEPARADOR.
233100
233200
233300
233400
233500
233600
233700
