000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    : VTAPARM                                        *
000400*   APLICACION  : VENTAS - ANALITICA POR LOTES                   *
000500*   DESCRIPCION : REGISTRO DE PARAMETROS DE CORRIDA. SUSTITUYE   *
000600*             : EL DIALOGO INTERACTIVO POR UN CONTROL DE UNA    *
000700*             : SOLA LINEA LEIDO ANTES DEL PROCESO DE VALIDACION*
000800*             : Y FILTRADO (TU-2). AMBOS FILTROS SON OPCIONALES.*
000900*   INSTALACION: DEPARTAMENTO DE SISTEMAS - AREA VENTAS          *
001000******************************************************************
001100*                 H I S T O R I A L   D E   C A M B I O S        *
001200******************************************************************
001300* FECHA       PROGRAMADOR   TICKET    DESCRIPCION                *
001400* ----------  ------------  --------  ---------------------------*
001500* 20/06/1995  E.RAMIREZ     VTA-0061  VERSION ORIGINAL, SOLO     *
001600*                                     FILTRO DE REGION.          *
001700* 07/02/2004  M.DIVAS       VTA-0091  SE AGREGAN LOS MONTOS      *
001800*                                     MINIMO Y MAXIMO, CADA UNO  *
001900*                                     CON SU PROPIA BANDERA DE   *
002000*                                     "PRESENTE".                *
002100******************************************************************
002200 01  REG-VTAPARM.
002300*--------------------------------------------------------------*
002400*    FILTRO DE REGION (EN BLANCO = SIN FILTRO DE REGION)        *
002500*--------------------------------------------------------------*
002600     02  PRM-REGION-FILTRO          PIC X(10).
002700     02  PRM-REGION-PRESENTE        PIC X(01).
002800         88  PRM-HAY-FILTRO-REGION      VALUE 'S'.
002900         88  PRM-NO-HAY-FILTRO-REGION   VALUE 'N'.
003000*--------------------------------------------------------------*
003100*    FILTRO DE MONTO MINIMO Y MAXIMO (AMBOS LIMITES INCLUSIVOS) *
003200*--------------------------------------------------------------*
003300     02  PRM-MONTO-MINIMO           PIC S9(12)V99.
003400     02  PRM-MONTO-MINIMO-PRESENTE  PIC X(01).
003500         88  PRM-HAY-MONTO-MINIMO       VALUE 'S'.
003600         88  PRM-NO-HAY-MONTO-MINIMO    VALUE 'N'.
003700     02  PRM-MONTO-MAXIMO           PIC S9(12)V99.
003800     02  PRM-MONTO-MAXIMO-PRESENTE  PIC X(01).
003900         88  PRM-HAY-MONTO-MAXIMO       VALUE 'S'.
004000         88  PRM-NO-HAY-MONTO-MAXIMO    VALUE 'N'.
004100*--------------------------------------------------------------*
004200*    RESERVADO PARA USO FUTURO DEL AREA DE VENTAS               *
004300*--------------------------------------------------------------*
004400     02  FILLER                     PIC X(20).
