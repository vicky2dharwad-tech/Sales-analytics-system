000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    : VTAENRI                                        *
000400*   APLICACION  : VENTAS - ANALITICA POR LOTES                   *
000500*   DESCRIPCION : LAYOUT DE LA TRANSACCION ENRIQUECIDA CON DATOS *
000600*             : DEL MAESTRO DE PRODUCTOS (VTAMPRD). LOS PRIMEROS*
000700*             : OCHO CAMPOS SON LOS MISMOS DE REG-VTATRAN, LUEGO*
000800*             : SE AGREGAN LOS CUATRO CAMPOS DE ENRIQUECIMIENTO.*
000900*   INSTALACION: DEPARTAMENTO DE SISTEMAS - AREA VENTAS          *
001000******************************************************************
001100*                 H I S T O R I A L   D E   C A M B I O S        *
001200******************************************************************
001300* FECHA       PROGRAMADOR   TICKET    DESCRIPCION                *
001400* ----------  ------------  --------  ---------------------------*
001500* 20/06/1995  E.RAMIREZ     VTA-0060  VERSION ORIGINAL DEL       *
001600*                                     REGISTRO ENRIQUECIDO.      *
001700* 07/02/2004  M.DIVAS       VTA-0090  SE AGREGA BANDERA DE CRUCE *
001800*                                     (VTA-API-CRUCE) COMO TEXTO *
001900*                                     'True'/'False' PARA CUADRE *
002000*                                     CONTRA EL ARCHIVO DE SALIDA*
002100*                                     PLANO PIPE-DELIMITADO.     *
002200******************************************************************
002300 01  REG-VTAENRI.
002400*--------------------------------------------------------------*
002500*    LOS OCHO CAMPOS ORIGINALES DE LA TRANSACCION DE VENTA      *
002600*--------------------------------------------------------------*
002700     02  ENR-TRANSACCION-ID         PIC X(06).
002800     02  ENR-FECHA                  PIC X(10).
002900     02  ENR-PRODUCTO-ID            PIC X(06).
003000     02  ENR-PRODUCTO-NOMBRE        PIC X(20).
003100     02  ENR-CANTIDAD               PIC S9(05).
003200     02  ENR-PRECIO-UNIT            PIC S9(07)V99.
003300     02  ENR-CLIENTE-ID             PIC X(06).
003400     02  ENR-REGION                 PIC X(10).
003500*--------------------------------------------------------------*
003600*    CAMPOS DE ENRIQUECIMIENTO TOMADOS DEL MAESTRO DE PRODUCTOS *
003700*--------------------------------------------------------------*
003800     02  ENR-API-CATEGORIA          PIC X(20).
003900     02  ENR-API-MARCA              PIC X(20).
004000     02  ENR-API-CALIFICACION       PIC 9(01)V99.
004100     02  ENR-API-CRUCE              PIC X(05).
004200         88  ENR-CRUCE-OK               VALUE 'True'.
004300         88  ENR-CRUCE-NO-OK            VALUE 'False'.
004400*--------------------------------------------------------------*
004500*    RESERVADO PARA USO FUTURO DEL AREA DE VENTAS               *
004600*--------------------------------------------------------------*
004700     02  FILLER                     PIC X(15).
