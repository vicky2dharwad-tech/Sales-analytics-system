000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    : VTAMPRD                                        *
000400*   APLICACION  : VENTAS - ANALITICA POR LOTES                   *
000500*   DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS QUE SUSTITUYE  *
000600*             : AL CATALOGO REMOTO. SE CARGA COMPLETO A UNA     *
000700*             : TABLA EN MEMORIA (SEARCH ALL POR CLAVE) PARA EL *
000800*             : ENRIQUECIMIENTO DE LA TRANSACCION DE VENTA.     *
000900*   INSTALACION: DEPARTAMENTO DE SISTEMAS - AREA VENTAS          *
001000******************************************************************
001100*                 H I S T O R I A L   D E   C A M B I O S        *
001200******************************************************************
001300* FECHA       PROGRAMADOR   TICKET    DESCRIPCION                *
001400* ----------  ------------  --------  ---------------------------*
001500* 12/03/1987  E.RAMIREZ     VTA-0002  VERSION ORIGINAL DEL       *
001600*                                     MAESTRO DE PRODUCTOS.      *
001700* 20/06/1995  E.RAMIREZ     VTA-0059  SE AGREGA CALIFICACION     *
001800*                                     (RATING) DEL PRODUCTO.     *
001900* 18/09/1998  R.DIVAS       VTA-0072  REVISION DE SIGLO, SIN     *
002000*                                     CAMBIOS DE FORMATO EN ESTE *
002100*                                     ARCHIVO (NO LLEVA FECHAS). *
002200******************************************************************
002300 01  REG-VTAMPRD.
002400*--------------------------------------------------------------*
002500*    CLAVE NUMERICA DEL PRODUCTO (PARTE NUMERICA DE VTA-PRODUCTO-ID)*
002600*--------------------------------------------------------------*
002700     02  MPR-PRODUCTO-NUM           PIC 9(05).
002800     02  MPR-PRODUCTO-NUM-DESGL REDEFINES
002900         MPR-PRODUCTO-NUM.
003000         03  MPR-PRODUCTO-NUM-MIL   PIC 9(02).
003100         03  MPR-PRODUCTO-NUM-RESTO PIC 9(03).
003200*--------------------------------------------------------------*
003300*    TITULO DEL PRODUCTO EN EL CATALOGO                         *
003400*--------------------------------------------------------------*
003500     02  MPR-TITULO                 PIC X(30).
003600*--------------------------------------------------------------*
003700*    CATEGORIA Y MARCA DEL PRODUCTO                             *
003800*--------------------------------------------------------------*
003900     02  MPR-CATEGORIA              PIC X(20).
004000     02  MPR-MARCA                  PIC X(20).
004100*--------------------------------------------------------------*
004200*    PRECIO DE CATALOGO (SOLO INFORMATIVO)                      *
004300*--------------------------------------------------------------*
004400     02  MPR-PRECIO-CATALOGO        PIC S9(07)V99.
004500*--------------------------------------------------------------*
004600*    CALIFICACION DEL PRODUCTO 0.00 A 5.00                      *
004700*--------------------------------------------------------------*
004800     02  MPR-CALIFICACION           PIC 9(01)V99.
004900*--------------------------------------------------------------*
005000*    RESERVADO PARA USO FUTURO DEL AREA DE VENTAS               *
005100*--------------------------------------------------------------*
005200     02  FILLER                     PIC X(15).
