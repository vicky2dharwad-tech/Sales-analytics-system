000100******************************************************************
000200*                                                                *
000300*   COPYBOOK    : VTATRAN                                        *
000400*   APLICACION  : VENTAS - ANALITICA POR LOTES                   *
000500*   DESCRIPCION : LAYOUT DE LA TRANSACCION DE VENTA, TAL COMO SE *
000600*             : RECIBE (DESPUES DE PARTIR LA LINEA POR EL       *
000700*             : SEPARADOR "|") Y SE VA LIMPIANDO EN LA INGESTA. *
000800*             : SE REUTILIZA EN EL ARCHIVO ENRIQUECIDO (VTAENRI)*
000900*             : COMO BASE DE LOS PRIMEROS OCHO CAMPOS.          *
001000*   INSTALACION: DEPARTAMENTO DE SISTEMAS - AREA VENTAS          *
001100******************************************************************
001200*                 H I S T O R I A L   D E   C A M B I O S        *
001300******************************************************************
001400* FECHA       PROGRAMADOR   TICKET    DESCRIPCION                *
001500* ----------  ------------  --------  ---------------------------*
001600* 12/03/1987  E.RAMIREZ     VTA-0001  VERSION ORIGINAL DEL       *
001700*                                     LAYOUT DE TRANSACCION.     *
001800* 04/11/1991  M.DIVAS       VTA-0034  SE AGREGA REDEFINES DE     *
001900*                                     FECHA PARA CONTROL DE      *
002000*                                     TENDENCIA DIARIA.          *
002100* 20/06/1995  E.RAMIREZ     VTA-0058  SE AGREGA CLAVE PARTIDA DE *
002200*                                     PRODUCTO PARA EL CRUCE CON *
002300*                                     EL MAESTRO DE PRODUCTOS.   *
002400* 18/09/1998  R.DIVAS       VTA-0071  REVISION DE SIGLO (AAAA A  *
002500*                                     4 DIGITOS EN TODAS LAS     *
002600*                                     FECHAS DE TRANSACCION).    *
002700* 07/02/2004  M.DIVAS       VTA-0089  SE AMPLIA MONTO A 12       *
002800*                                     ENTEROS PARA EVITAR        *
002900*                                     DESBORDES EN VENTAS ALTAS. *
003000******************************************************************
003100 01  REG-VTATRAN.
003200*--------------------------------------------------------------*
003300*    IDENTIFICADOR DE LA TRANSACCION, DEBE INICIAR CON 'T'      *
003400*--------------------------------------------------------------*
003500     02  VTA-TRANSACCION-ID         PIC X(06).
003600     02  VTA-TRANSACCION-DESGL REDEFINES
003700         VTA-TRANSACCION-ID.
003800         03  VTA-TRANSACCION-PREF   PIC X(01).
003900             88  VTA-TRANSACCION-OK      VALUE 'T'.
004000         03  VTA-TRANSACCION-NUM    PIC X(05).
004100*--------------------------------------------------------------*
004200*    FECHA DE LA TRANSACCION, FORMATO AAAA-MM-DD                *
004300*--------------------------------------------------------------*
004400     02  VTA-FECHA                  PIC X(10).
004500     02  VTA-FECHA-DESGL REDEFINES
004600         VTA-FECHA.
004700         03  VTA-FECHA-AAAA         PIC 9(04).
004800         03  FILLER                 PIC X(01).
004900         03  VTA-FECHA-MM           PIC 9(02).
005000         03  FILLER                 PIC X(01).
005100         03  VTA-FECHA-DD           PIC 9(02).
005200*--------------------------------------------------------------*
005300*    PRODUCTO VENDIDO, CLAVE 'P' + PARTE NUMERICA (EJ. P00101)  *
005400*--------------------------------------------------------------*
005500     02  VTA-PRODUCTO-ID            PIC X(06).
005600     02  VTA-PRODUCTO-DESGL REDEFINES
005700         VTA-PRODUCTO-ID.
005800         03  VTA-PRODUCTO-PREF      PIC X(01).
005900             88  VTA-PRODUCTO-OK        VALUE 'P'.
006000         03  VTA-PRODUCTO-NUM       PIC X(05).
006100         03  VTA-PRODUCTO-NUM-9 REDEFINES
006200             VTA-PRODUCTO-NUM       PIC 9(05).
006300     02  VTA-PRODUCTO-NOMBRE        PIC X(20).
006400*--------------------------------------------------------------*
006500*    CANTIDAD Y PRECIO UNITARIO YA CONVERTIDOS A NUMERICO       *
006600*--------------------------------------------------------------*
006700     02  VTA-CANTIDAD               PIC S9(05).
006800     02  VTA-PRECIO-UNIT            PIC S9(07)V99.
006900*--------------------------------------------------------------*
007000*    CLIENTE QUE COMPRA, DEBE INICIAR CON 'C'                   *
007100*--------------------------------------------------------------*
007200     02  VTA-CLIENTE-ID             PIC X(06).
007300     02  VTA-CLIENTE-DESGL REDEFINES
007400         VTA-CLIENTE-ID.
007500         03  VTA-CLIENTE-PREF       PIC X(01).
007600             88  VTA-CLIENTE-OK         VALUE 'C'.
007700         03  VTA-CLIENTE-NUM        PIC X(05).
007800*--------------------------------------------------------------*
007900*    REGION DE VENTA (NORTH / SOUTH / EAST / WEST)              *
008000*--------------------------------------------------------------*
008100     02  VTA-REGION                 PIC X(10).
008200*--------------------------------------------------------------*
008300*    MONTO DERIVADO = CANTIDAD * PRECIO UNITARIO                *
008400*--------------------------------------------------------------*
008500     02  VTA-MONTO                  PIC S9(12)V99.          VTA-0089
008600*--------------------------------------------------------------*
008700*    RESERVADO PARA USO FUTURO DEL AREA DE VENTAS               *
008800*--------------------------------------------------------------*
008900     02  FILLER                     PIC X(20).
